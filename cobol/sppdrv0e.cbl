000100* Compiler-Direktiven Standard-Suchpfad WSOFT Abt. Energiehandel --       
000200* nicht aendern ohne Ruecksprache mit dem Systemverantwortlichen,         
000300* eine falsche SEARCH-Reihenfolge fuehrt zu Bindefehlern gegen die        
000400* falsche COBOLLIB-Version.                                               
000500?CONSULT $SYSTEM.SYSTEM.COBOLEX0                                          
000600?SEARCH  $SYSTEM.SYSTEM.COBOLLIB                                          
000700?SEARCH  =TALLIB                                                          
000800* ASC2EBC/EBC2ASC werden fuer die Zeichensatzumsetzung der                
000900* skandinavischen Sonderzeichen (Aa Ae Oe) in den Berichtstexten          
001000* benoetigt.                                                              
001100?SEARCH  =ASC2EBC                                                         
001200?SEARCH  =EBC2ASC                                                         
001300?SEARCH  =WSYS022                                                         
001400                                                                          
001500* Spotpreis-Modul                                                         
001600?SEARCH  =SSFSPP0                                                         
001700                                                                          
001800* NOLMAP/SYMBOLS/INSPECT fuer die Fehlersuche im Testbetrieb,             
001900* SAVEABEND fuer den Diagnose-Dump bei einem Programmabsturz.             
002000?NOLMAP, SYMBOLS, INSPECT                                                 
002100?SAVE ALL                                                                 
002200?SAVEABEND                                                                
002300?LINES 66                                                                 
002400?CHECK 3                                                                  
002500                                                                          
002600 IDENTIFICATION DIVISION.                                                 
002700                                                                          
002800 PROGRAM-ID. SPPDRV0O.                                                    
002900 AUTHOR. K LINDQVIST.                                                     
003000 INSTALLATION. WSOFT ABT ENERGIEHANDEL.                                   
003100 DATE-WRITTEN. 1991-04-08.                                                
003200 DATE-COMPILED.                                                           
003300 SECURITY. NUR INTERNE VERWENDUNG - KEINE WEITERGABE.                     
003400                                                                          
003500*****************************************************************         
003600* Letzte Aenderung :: 2003-02-18                                          
003700* Letzte Version   :: C.01.01                                             
003800* Kurzbeschreibung :: Testdriver fuer SPP-Modul SSFSPP0                   
003900* Auftrag          :: SSFNEW-EL-04 SSFNEW-EL-07 SSFNEW-EL-11              
004000*                     SSFNEW-EL-13 SSFNEW-EL-14                           
004100*                     12345678901234567                                   
004200* Aenderungen (Version und Datum in Variable K-PROG-START aendern)        
004300*              !!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!         
004400*----------------------------------------------------------------*        
004500* Vers. | Datum    | von | Kommentar                             *        
004600*-------|----------|-----|---------------------------------------*        
004700*A.00.00|1991-04-08| kl  | Neuerstellung                                  
004800*A.00.01|1991-06-19| kl  | ZONE-Pruefung ergaenzt (SE1-SE4)               
004900*A.01.00|1992-02-14| hjw | Ladefenster-Suche (Nh) eingebaut               
005000*A.01.01|1992-02-28| hjw | Datumspruefung ueber Kalendertabelle           
005100*B.00.00|1993-09-06| kl  | Folgetag-Datei fuer Ladefenster                
005200*B.00.01|1994-01-11| rz  | Meldung bei leerer Folgetag-Datei              
005300*B.01.00|1996-05-20| hjw | Sortierte Liste (--sorted) ergaenzt            
005400*B.01.01|1997-08-04| kl  | Oere-Formatierung ausgelagert n. Modul         
005500*C.00.00|1998-11-30| rz  | Jahr-2000: Jahrhundert-Fenster fuer            
005600*        |          |     | ACCEPT ... FROM DATE eingebaut                
005700*C.00.01|1999-01-15| rz  | Schaltjahrpruefung fuer 2000 korrigiert        
005800*C.00.02|1999-06-02| hjw | Auftrag SSFNEW-EL-07: RC-Texte SSFSPP0M        
005900*C.00.03|1999-11-02| kl  | Auftrag SSFNEW-EL-11: leeres Ergebnis-         
006000*        |          |     | set meldet jetzt "No data available"          
006100*C.00.04|2000-01-06| rz  | Jahrtausendwechsel im Testbetrieb be-          
006200*        |          |     | obachtet, keine Beanstandung, Log-            
006300*        |          |     | Eintrag laut Revisionsvorgabe                 
006400*C.01.00|2001-09-24| hjw | Auftrag SSFNEW-EL-13: Fehlerprotokoll          
006500*        |          |     | Z999-ERRLOG jetzt auch bei unbekanntem        
006600*        |          |     | RC aus SSFSPP0M und bei Dateifehler           
006700*        |          |     | ELPRIS-TODAY-F angesprungen                   
006800*C.01.01|2003-02-18| kl  | Auftrag SSFNEW-EL-14: DATUM-Pruefung           
006900*        |          |     | verschluckte nichtnumerische Zeichen          
007000*        |          |     | in CCYY/MM/DD, jetzt NUMERIC-Test vor         
007100*        |          |     | P410-PARSE-DATE-TEXT                          
007200*----------------------------------------------------------------*        
007300* Hinweis fuer den naechsten Bearbeiter: bei jeder Aenderung an           
007400* LINK-REC oder ELPRIS-TABELLE unbedingt auch SSFSPP0M anpassen           
007500* (EXTERNAL-Kopplung, s. Kommentare an den jeweiligen Gruppen) und        
007600* beide Programme am selben Tag neu binden lassen.                        
007700*----------------------------------------------------------------*        
007800*                                                                         
007900* Programmbeschreibung                                                    
008000* --------------------                                                    
008100* Testdriver fuer SSF-Modul SSFSPP0 (Spotpreis-Auswertung Strom-          
008200* boerse, Marktgebiete SE1-SE4). Liest ZONE/DATUM/SORTED/LADE-            
008300* FENSTER aus dem Startup-Parameter, prueft ZONE und DATUM, liest         
008400* die ELPRIS-Datei(en) fuer Heute (und ggf. Morgen) und ruft              
008500* SSFSPP0M zur Auswertung und Berichtsausgabe auf.                        
008600*                                                                         
008700* Verantwortlich fuer die fachliche Pflege dieses Treibers ist die        
008800* Gruppe Energiehandel-Batch; Rueckfragen zu ELPRIS-Dateiformaten         
008900* an die Datenversorgung (Boersenschnittstelle), nicht an die             
009000* Programmierung dieser Abteilung.                                        
009100*                                                                         
009200* Ein- und Ausgaben im Ueberblick:                                        
009300*   Eingabe : Startup-Parameter (--zone --date --sorted --charging)       
009400*             ELPRIS-TODAY-F, ggf. ELPRIS-TMRW-F                          
009500*   Ausgabe : Berichte ueber SSFSPP0M (DISPLAY), keine eigene             
009600*             Druckdatei in diesem Treiber                                
009700*                                                                         
009800******************************************************************        
009900                                                                          
010000 ENVIRONMENT DIVISION.                                                    
010100 CONFIGURATION SECTION.                                                   
010200*--------------------------------------------------------------------*    
010300* SWITCH-15 ist der abteilungsweite Diagnose-Schalter: per CRUN-          
010400* Parameter oder JCL gesetzt, zeigt er Modulname und Bindezeit-           
010500* stempel an und beendet das Programm, ohne irgendetwas zu ver-           
010600* arbeiten -- so kann ein Operator im laufenden Betrieb pruefen,          
010700* welcher Programmstand tatsaechlich im Einsatz ist, ohne extra           
010800* eine Testverarbeitung anstossen zu muessen.                             
010900*--------------------------------------------------------------------*    
011000 SPECIAL-NAMES.                                                           
011100     SWITCH-15 IS ANZEIGE-VERSION                                         
011200         ON STATUS IS SHOW-VERSION                                        
011300     CLASS ALPHNUM IS "0123456789"                                        
011400                      "abcdefghijklmnopqrstuvwxyz"                        
011500                      "ABCDEFGHIJKLMNOPQRSTUVWXYZ"                        
011600                      " .,;-_!$%&/=*+".                                   
011700                                                                          
011800 INPUT-OUTPUT SECTION.                                                    
011900 FILE-CONTROL.                                                            
012000*    Beide ELPRIS-Dateien werden #DYNAMIC zugewiesen, da der end-         
012100*    gueltige Dateiname (ELPRIS.zone.ccyymmdd) erst nach Auswertung       
012200*    des Startup-Parameters feststeht -- s. H100/H110 und die             
012300*    ENTER "COBOLASSIGN"-Aufrufe dort.                                    
012400     SELECT ELPRIS-TODAY-F  ASSIGN TO #DYNAMIC                            
012500                            ORGANIZATION IS LINE SEQUENTIAL               
012600                            FILE STATUS IS TODAY-FILE-STATUS.             
012700     SELECT ELPRIS-TMRW-F   ASSIGN TO #DYNAMIC                            
012800                            ORGANIZATION IS LINE SEQUENTIAL               
012900                            FILE STATUS IS TMRW-FILE-STATUS.              
013000                                                                          
013100 DATA DIVISION.                                                           
013200 FILE SECTION.                                                            
013300*--------------------------------------------------------------------*    
013400* ELPRIS-TODAY-F: taegliche Spotpreis-Lieferung eines Marktgebiets,       
013500* eine Zeile je Boersenstunde (24 Zeilen im Normalfall). Praefix          
013600* ETR = ELPRIS-TODAY-REC.                                                 
013700*--------------------------------------------------------------------*    
013800 FD  ELPRIS-TODAY-F                                                       
013900     LABEL RECORD STANDARD.                                               
014000 01  ELPRIS-TODAY-REC.                                                    
014100     05  ETR-ZONE            PIC X(03).                                   
014200     05  ETR-DATE            PIC 9(08).                                   
014300     05  ETR-HOUR            PIC 9(02).                                   
014400*    ETR-PRICE-SIGN traegt "+"/"-"/Space; der Betrag selbst steht         
014500*    immer unsigniert in ETR-PRICE-VAL, s. F111.                          
014600     05  ETR-PRICE-SIGN      PIC X(01).                                   
014700     05  ETR-PRICE-VAL       PIC 9(03)V9(05).                             
014800     05  FILLER              PIC X(20).                                   
014900                                                                          
015000*--------------------------------------------------------------------*    
015100* ELPRIS-TMRW-F: dieselbe Struktur, einen Kalendertag spaeter --          
015200* wird nur bei --charging gelesen, fuer die Ladefenster-Suche ueber       
015300* Mitternacht. Praefix MTR = ELPRIS-TMRW-REC.                             
015400*--------------------------------------------------------------------*    
015500 FD  ELPRIS-TMRW-F                                                        
015600     LABEL RECORD STANDARD.                                               
015700 01  ELPRIS-TMRW-REC.                                                     
015800     05  MTR-ZONE            PIC X(03).                                   
015900     05  MTR-DATE            PIC 9(08).                                   
016000     05  MTR-HOUR            PIC 9(02).                                   
016100     05  MTR-PRICE-SIGN      PIC X(01).                                   
016200     05  MTR-PRICE-VAL       PIC 9(03)V9(05).                             
016300     05  FILLER              PIC X(20).                                   
016400                                                                          
016500 WORKING-STORAGE SECTION.                                                 
016600*======================================================================   
016700* Gliederung WORKING-STORAGE dieses Treibers (WSOFT-Standardschema):      
016800*   Cn-...   COMP-Zaehler und -Zwischenwerte, Praefix Cn = Digits         
016900*   D-...    DISPLAY-Editfelder fuer Meldungen                            
017000*   K-...    Konstanten                                                   
017100*   ...-SW / 88-Ebenen  Schalter/Bedingungsnamen                          
017200*   W-...    sonstige Arbeitsfelder                                       
017300*   CLI-...  aus dem Startup-Parameter gewonnene Werte                    
017400*   KAL-...  Kalendertabelle                                              
017500*   DA-.../FT-...  Arbeitsdatum bzw. Folgetag                             
017600*   DYN-NAME-...  dynamische Dateinamen fuer #DYNAMIC                     
017700*   ELPRIS-... / LINK-...  mit SSFSPP0M geteilte Strukturen               
017800* Diese Reihenfolge und Praefixvergabe gilt fuer alle Programme           
017900* dieser Abteilung und ist bei Erweiterungen beizubehalten.               
018000*                                                                         
018100* Anmerkung des Systemverantwortlichen (unveraendert seit A.00.00):       
018200* neue Felder immer an das Ende der jeweiligen 01-Gruppe anhaengen,       
018300* nie mitten hinein -- das erspart bei Programmen mit EXTERNAL-           
018400* Kopplung (hier ELPRIS-TABELLE) unnoetige Ueberraschungen, wenn          
018500* Treiber und Modul nicht am selben Tag neu gebunden werden.              
018600*======================================================================   
018700*--------------------------------------------------------------------*    
018800* Comp-Felder: Praefix Cn mit n = Anzahl Digits                           
018900*                                                                         
019000* Alle Zaehler und Zwischenergebnisse dieses Programms stehen in          
019100* COMP, nie in DISPLAY -- Tandem-Faustregel seit Urzeiten dieser          
019200* Abteilung, weil sich Zaehler in COMP nachweislich schneller ver-        
019300* gleichen und aufaddieren lassen als in gepackter oder Zonen-            
019400* Darstellung, und weil kein einziges dieser Felder je gedruckt           
019500* oder auf Bildschirm ausgegeben wird.                                    
019600*--------------------------------------------------------------------*    
019700 01          COMP-FELDER.                                                 
019800*    C4-ANZ / C4-COUNT   -- Ruecklaufwerte aus ENTER-Aufrufen bzw.        
019900*                           allgemeine Stueckzaehler                      
020000     05      C4-ANZ              PIC S9(04) COMP.                         
020100     05      C4-COUNT            PIC S9(04) COMP.                         
020200*    C4-I1 / C4-I2       -- Laufindizes/Reste, mehrfach verwendet         
020300*                           (Token-Schleife, Schaltjahr-DIVIDE,           
020400*                           Jahrhundert-Ermittlung)                       
020500     05      C4-I1               PIC S9(04) COMP.                         
020600     05      C4-I2               PIC S9(04) COMP.                         
020700*    C4-LEN              -- Tage-im-Monat aus KAL-TAGE-IM-MONAT           
020800     05      C4-LEN              PIC S9(04) COMP.                         
020900*    C4-PTR              -- aus dem WSOFT-Standardblock, in diesem        
021000*                           Treiber derzeit ungenutzt                     
021100     05      C4-PTR              PIC S9(04) COMP.                         
021200*    C4-TOK-COUNT        -- Anzahl Token nach UNSTRING des Startup-       
021300*                           Parameters                                    
021400     05      C4-TOK-COUNT        PIC S9(04) COMP.                         
021500*    C4-CHG-HOURS        -- Fenstergroesse (Stunden) aus --charging Nh,   
021600*                           wird unveraendert an SSFSPP0M weiter-         
021700*                           gereicht (LINK-CHARGING-HOURS)                
021800     05      C4-CHG-HOURS        PIC S9(04) COMP.                         
021900                                                                          
022000*    C4-X/C4-NUM         -- alte Konstruktion aus dem WSOFT-Standard-     
022100*                           copy fuer vorzeichenlose Zwischenwerte;       
022200*                           bewusst beibehalten, da an mehreren           
022300*                           Stellen im Konzern identisch verwendet        
022400     05      C4-X.                                                        
022500      10                         PIC X VALUE LOW-VALUE.                   
022600      10     C4-X2               PIC X.                                   
022700     05      C4-NUM REDEFINES C4-X                                        
022800                                 PIC S9(04) COMP.                         
022900                                                                          
023000*    C9-ANZ / C9-COUNT   -- fuer groessere Zaehlungen reserviert,         
023100*                           in diesem Programm derzeit ungenutzt,         
023200*                           aber Bestandteil des Standard-Blockes         
023300     05      C9-ANZ              PIC S9(09) COMP.                         
023400     05      C9-COUNT            PIC S9(09) COMP.                         
023500                                                                          
023600*    C18-VAL             -- Reserve fuer 18-stellige Zwischenwerte,       
023700*                           uebernommen aus dem WSOFT-Standardblock,      
023800*                           in diesem Treiber derzeit ungenutzt           
023900     05      C18-VAL             PIC S9(18) COMP.                         
024000     05      FILLER              PIC X(04).                               
024100                                                                          
024200*--------------------------------------------------------------------*    
024300* Display-Felder: Praefix D                                               
024400*                                                                         
024500* Reine Edit-Felder fuer DISPLAY-Ausgaben, werden nie in Rechnungen       
024600* verwendet -- daher DISPLAY-Format statt COMP. D-NUM4 ist vorzei-        
024700* chenbehaftet, weil er auch fuer den negativen/ungueltigen LINK-RC       
024800* aus SSFSPP0M herhalten muss.                                            
024900*--------------------------------------------------------------------*    
025000 01          DISPLAY-FELDER.                                              
025100     05      D-NUM1              PIC  9.                                  
025200     05      D-NUM2              PIC  9(02).                              
025300     05      D-NUM3              PIC  9(03).                              
025400*    D-NUM4 wird u.a. fuer LINK-RC (B110) verwendet, deshalb              
025500*    vorzeichenbehaftet, obwohl die bekannten RC-Werte alle               
025600*    positiv sind -- Vorsorge fuer kuenftige Erweiterungen                
025700     05      D-NUM4              PIC -9(04).                              
025800     05      D-NUM6              PIC  9(06).                              
025900     05      D-NUM9              PIC  9(09).                              
026000     05      FILLER              PIC X(02).                               
026100                                                                          
026200*--------------------------------------------------------------------*    
026300* Felder mit konstantem Inhalt: Praefix K                                 
026400*                                                                         
026500* K-MODUL wird in der SHOW-VERSION-Abfrage und im Fehlerprotokoll         
026600* Z999-ERRLOG verwendet. K-ZONE-SE1 bis K-ZONE-SE4 sind die vier          
026700* vom Auftraggeber genannten Marktgebiete der schwedischen Strom-         
026800* boerse (Schweden Nord bis Schweden Sued) -- als Konstanten              
026900* gefuehrt, damit P300-VALIDATE-ZONE nicht mit Literalen im Code          
027000* arbeiten muss und eine spaetere Erweiterung um DK1/DK2/NO1 usw.         
027100* an einer einzigen Stelle vorgenommen werden kann.                       
027200*--------------------------------------------------------------------*    
027300 01          KONSTANTE-FELDER.                                            
027400     05      K-MODUL             PIC X(08)  VALUE "SPPDRV0O".             
027500     05      K-ZONE-SE1           PIC X(03)  VALUE "SE1".                 
027600     05      K-ZONE-SE2           PIC X(03)  VALUE "SE2".                 
027700     05      K-ZONE-SE3           PIC X(03)  VALUE "SE3".                 
027800*    Reihenfolge SE1-SE4 entspricht der Nummerierung der Markt-           
027900*    gebiete bei der Boerse, nicht geografisch von Nord nach Sued.        
028000*    Eine fuenfte Zone hinzuzufuegen erfordert eine neue Konstante        
028100*    hier UND eine Erweiterung der OR-Kette in P300-VALIDATE-ZONE.        
028200     05      K-ZONE-SE4           PIC X(03)  VALUE "SE4".                 
028300     05      FILLER              PIC X(02).                               
028400                                                                          
028500*--------------------------------------------------------------------*    
028600* Conditional-Felder                                                      
028700*                                                                         
028800* Ein Schalter je Ja/Nein-Entscheidung des Programms. Historisch          
028900* gewachsen -- urspruenglich gab es nur TODAY-FILE-STATUS und             
029000* PRG-STATUS, alles Weitere kam mit den einzelnen SSFNEW-EL-              
029100* Auftraegen dazu (--sorted, --charging, Default-Datum).                  
029200*--------------------------------------------------------------------*    
029300 01          SCHALTER.                                                    
029400*    Datei-Status nach jedem OPEN/READ pruefbar; "00" ist der             
029500*    einzige Erfolgswert, alles von "01" bis "99" ein Fehler- oder        
029600*    Ausnahmezustand (Tandem-COBOL-Standard-Statuscodes)                  
029700     05      TODAY-FILE-STATUS   PIC X(02).                               
029800          88 TODAY-FILE-OK                   VALUE "00".                  
029900          88 TODAY-FILE-NOK                  VALUE "01" THRU "99".        
030000     05      TMRW-FILE-STATUS    PIC X(02).                               
030100          88 TMRW-FILE-OK                    VALUE "00".                  
030200          88 TMRW-FILE-NOK                   VALUE "01" THRU "99".        
030300*    Ein EOF-Schalter je Datei, damit F110/F210 unabhaengig               
030400*    voneinander wissen, ob ihre jeweilige Datei zu Ende gelesen ist      
030500     05      TODAY-EOF-SW        PIC X.                                   
030600          88 TODAY-FILE-EOF-YES              VALUE "Y".                   
030700     05      TMRW-EOF-SW         PIC X.                                   
030800          88 TMRW-FILE-EOF-YES               VALUE "Y".                   
030900                                                                          
031000*    PRG-STATUS ist der zentrale Abbruch-Schalter, von praktisch          
031100*    jeder Pruefroutine gesetzt und in A100/B000/B100 abgefragt           
031200     05      PRG-STATUS          PIC 9.                                   
031300          88 PRG-OK                          VALUE ZERO.                  
031400          88 PRG-ABBRUCH                     VALUE 1.                     
031500                                                                          
031600*    Anforderungsschalter aus den vier Startup-Optionen, alle mit         
031700*    Default "N" -- ohne Angabe ist also keine der Optionen aktiv         
031800     05      CLI-SORTED-SW       PIC X       VALUE "N".                   
031900          88 CLI-SORTED-REQUESTED             VALUE "Y".                  
032000     05      CLI-CHARGING-SW     PIC X       VALUE "N".                   
032100          88 CLI-CHARGING-REQUESTED           VALUE "Y".                  
032200     05      CLI-DATE-GIVEN-SW   PIC X       VALUE "N".                   
032300          88 CLI-DATE-WAS-GIVEN               VALUE "Y".                  
032400*    TMRW-PRESENT-SW ist historisch, wird seit Einfuehrung von            
032500*    TMRW-FILE-OK/TMRW-FILE-NOK nicht mehr direkt abgefragt, aber         
032600*    aus Kompatibilitaet mit aelteren Arbeitskopien nicht entfernt        
032700     05      TMRW-PRESENT-SW     PIC X       VALUE "N".                   
032800          88 TMRW-DATA-PRESENT                VALUE "Y".                  
032900*    DATE-VALID-SW wird von P410/P420 und von U300-DEFAULT-TODAY          
033000*    gemeinsam gepflegt -- ein einziger Schalter fuer "Datum in           
033100*    Ordnung", egal ob per Parameter uebergeben oder aus dem              
033200*    Systemdatum ermittelt.                                               
033300     05      DATE-VALID-SW       PIC X       VALUE "Y".                   
033400          88 DATE-IS-VALID                    VALUE "Y".                  
033500     05      FILLER              PIC X(02).                               
033600                                                                          
033700*--------------------------------------------------------------------*    
033800* weitere Arbeitsfelder                                                   
033900*                                                                         
034000* W-DUMMY  -- Auffangfeld fuer Z999-ERRLOG, s. dort                       
034100* W-CHG-DIGITS -- Ziffernteil aus --charging Nh, s. P220                  
034200* ZEILE    -- Sammelfeld fuer STRING-Aufbau vor DISPLAY, wird nach        
034300*             jeder Verwendung wieder auf SPACES gestellt                 
034400*--------------------------------------------------------------------*    
034500 01          WORK-FELDER.                                                 
034600     05      W-DUMMY             PIC X(02).                               
034700*    W-CHG-DIGITS auf 3 Stellen ausgelegt -- ein Ladefenster von          
034800*    mehr als 999 Stunden ist bei einer Tagesauswertung ausge-            
034900*    schlossen, drei Stellen genuegen also mit Reserve                    
035000     05      W-CHG-DIGITS        PIC X(03) VALUE SPACES.                  
035100     05      FILLER              PIC X(05).                               
035200*    ZEILE ist das gemeinsame 80-Byte-Sammelfeld fuer alle STRING-        
035300*    Aufbauten vor DISPLAY in diesem Treiber                              
035400 01          ZEILE               PIC X(80) VALUE SPACES.                  
035500                                                                          
035600*--------------------------------------------------------------------*    
035700* Startup-Parameter (Kommandozeile): Praefix CLI                          
035800*                                                                         
035900* Erwartete Syntax des Startup-Parameters:                                
036000*   --zone ZZZ --date CCYY-MM-DD --sorted --charging Nh                   
036100* Alle vier Optionen sind unabhaengig voneinander optional bzw.           
036200* haben einen Default (ZONE ist Pflicht, DATE default = heute,            
036300* --sorted und --charging sind reine Ja/Nein-Schalter). Maximal           
036400* MAX-PARM-TOKENS = 10 Worte werden von P200 ausgewertet.                 
036500*--------------------------------------------------------------------*    
036600 01          PARM-TEXT           PIC X(80) VALUE SPACES.                  
036700*    Grenze fuer die UNSTRING-Zerlegung in P200, s. Beispielaufrufe       
036800*    weiter unten                                                         
036900 01          MAX-PARM-TOKENS     PIC S9(04) COMP VALUE 10.                
037000 01          PARM-TOKEN-TAB.                                              
037100*    PARM-TOKEN(1) bis PARM-TOKEN(10) -- Reihenfolge wie im               
037200*    Startup-Parameter, Zuordnung Schluesselwort/Wert erfolgt erst        
037300*    in P210, nicht schon beim UNSTRING                                   
037400     05      PARM-TOKEN          PIC X(10) OCCURS 10 TIMES.               
037500     05      FILLER              PIC X(04).                               
037600                                                                          
037700*    Ergebnis der Parameter-Auswertung, wird von B110-CALL-SSFSPP0M       
037800*    in LINK-REC uebertragen und steht dem Modul so nicht direkt          
037900*    zur Verfuegung (das Modul erhaelt nur LINK-REC, keine CLI-*          
038000*    Felder).                                                             
038100 01          CLI-PARAMETER.                                               
038200     05      CLI-ZONE            PIC X(03) VALUE SPACES.                  
038300     05      CLI-DATE-TXT        PIC X(10) VALUE SPACES.                  
038400     05      CLI-CHARGING-TXT    PIC X(04) VALUE SPACES.                  
038500     05      FILLER              PIC X(03).                               
038600                                                                          
038700*--------------------------------------------------------------------*    
038800* Kalendertabelle (Tage je Monat) -- Praefix KAL, 2 REDEFINES-Faelle      
038900*                                                                         
039000* Februar steht hier immer mit 28, das Schaltjahr wird gesondert          
039100* in U320-CHECK-LEAP-YEAR ermittelt und in P420/U310 als +1 auf           
039200* C4-LEN aufgeschlagen -- so muss die Tabelle bei einem Schaltjahr        
039300* nicht neu aufgebaut werden.                                             
039400*--------------------------------------------------------------------*    
039500 01          KAL-TAGE-LISTE.                                              
039600*    Januar                                                               
039700     05      FILLER              PIC 9(02) VALUE 31.                      
039800*    Februar (Schaltjahr-Zuschlag separat, s. P420/U310)                  
039900     05      FILLER              PIC 9(02) VALUE 28.                      
040000*    Maerz                                                                
040100     05      FILLER              PIC 9(02) VALUE 31.                      
040200*    April                                                                
040300     05      FILLER              PIC 9(02) VALUE 30.                      
040400*    Mai                                                                  
040500     05      FILLER              PIC 9(02) VALUE 31.                      
040600*    Juni                                                                 
040700     05      FILLER              PIC 9(02) VALUE 30.                      
040800*    Juli                                                                 
040900     05      FILLER              PIC 9(02) VALUE 31.                      
041000*    August                                                               
041100     05      FILLER              PIC 9(02) VALUE 31.                      
041200*    September                                                            
041300     05      FILLER              PIC 9(02) VALUE 30.                      
041400*    Oktober                                                              
041500     05      FILLER              PIC 9(02) VALUE 31.                      
041600*    November                                                             
041700     05      FILLER              PIC 9(02) VALUE 30.                      
041800*    Dezember                                                             
041900     05      FILLER              PIC 9(02) VALUE 31.                      
042000 01          KAL-TAGE-TAB REDEFINES KAL-TAGE-LISTE.                       
042100     05      KAL-TAGE-IM-MONAT   PIC 9(02) OCCURS 12 TIMES.               
042200                                                                          
042300*--------------------------------------------------------------------*    
042400* Datumsfelder: Praefix DA (Arbeitsdatum), FT (Folgetag)                  
042500*                                                                         
042600* DATUM-ARBEIT/DATUM-CCYYMMDD und FOLGETAG-DATUM/FOLGETAG-CCYYMMDD        
042700* sind je zwei Sichten auf denselben Speicherbereich -- die Grup-         
042800* pierung nach CCYY/MM/DD fuer die kalendarische Pruefung und den         
042900* Aufbau des dynamischen Dateinamens, die 8-stellige REDEFINES-           
043000* Sicht fuer den direkten Vergleich mit ET-DATUM und fuer LINK-DATE.      
043100* KEIN FILLER auf diesen beiden Gruppen -- die REDEFINES verlangt         
043200* exakt 8 Stellen, ein Fuellbyte wuerde die Deckung zerstoeren.           
043300*--------------------------------------------------------------------*    
043400 01          DATUM-ARBEIT.                                                
043500*    DA-CCYY/DA-MM/DA-DD -- vierstelliges Jahr, zweistelliger             
043600*    Monat, zweistelliger Tag, jeweils fuehrende Nullen                   
043700     05      DA-CCYY             PIC 9(04).                               
043800     05      DA-MM               PIC 9(02).                               
043900     05      DA-DD               PIC 9(02).                               
044000 01          DATUM-CCYYMMDD REDEFINES DATUM-ARBEIT                        
044100                                 PIC 9(08).                               
044200                                                                          
044300 01          FOLGETAG-DATUM.                                              
044400*    gleicher Aufbau wie DATUM-ARBEIT, nur fuer den Folgetag              
044500     05      FT-CCYY             PIC 9(04).                               
044600     05      FT-MM               PIC 9(02).                               
044700     05      FT-DD               PIC 9(02).                               
044800 01          FOLGETAG-CCYYMMDD REDEFINES FOLGETAG-DATUM                   
044900                                 PIC 9(08).                               
045000                                                                          
045100*    SYSTEM-DATUM nimmt ACCEPT ... FROM DATE entgegen (JJMMTT,            
045200*    zweistelliges Jahr) -- das Jahrhundert wird erst in                  
045300*    U300-DEFAULT-TODAY per Fensterregel (< 50 -> 20xx) ermittelt.        
045400*    Kein FUNCTION CURRENT-DATE verwendet, entspricht dem Standard        
045500*    dieser Abteilung fuer alle vor 2000 geschriebenen Programme.         
045600 01          SYSTEM-DATUM.                                                
045700     05      SD-YY               PIC 9(02).                               
045800     05      SD-MM               PIC 9(02).                               
045900     05      SD-DD               PIC 9(02).                               
046000                                                                          
046100*    SCHALTJAHR wird bei jedem Aufruf von U320-CHECK-LEAP-YEAR neu        
046200*    gesetzt, kein dauerhafter Zustand -- nicht mit DATE-VALID-SW         
046300*    verwechseln, die beiden Schalter haben nichts miteinander zu         
046400*    tun.                                                                 
046500 01          SCHALTJAHR-SW       PIC X       VALUE "N".                   
046600     88       SCHALTJAHR                     VALUE "Y".                   
046700                                                                          
046800*--------------------------------------------------------------------*    
046900* Dynamische Dateinamen fuer #DYNAMIC-Assign                              
047000*                                                                         
047100* Aufbau: ELPRIS.zone.ccyymmdd, z.B. ELPRIS.SE3.20030218 -- siehe         
047200* H100-BUILD-TODAY-FILENAME und H110-BUILD-TMRW-FILENAME. Die Datei       
047300* fuer den Folgetag wird nur bei --charging ueberhaupt gesucht.           
047400*--------------------------------------------------------------------*    
047500 01          DYN-NAME-TODAY      PIC X(20)  VALUE SPACES.                 
047600 01          DYN-NAME-TMRW       PIC X(20)  VALUE SPACES.                 
047700                                                                          
047800*--------------------------------------------------------------------*    
047900* Recordtabelle Spotpreise: EXTERNAL, gemeinsam mit SSFSPP0M              
048000* wegen EXTERNAL auch Modul SSFSPP0M bei Aenderung anpassen               
048100*                                                                         
048200* Der Treiber fuellt diese Tabelle aus den beiden ELPRIS-Dateien          
048300* (Heute, ggf. Folgetag fuer das Ladefenster), das Modul liest sie        
048400* nur noch -- kein zweiter Dateizugriff im Modul erforderlich.            
048500* MAX-ELPRIS-EINTRAEGE = 48 = 24h Heute + 24h Folgetag, mehr passt        
048600* wegen der EXTERNAL-Kopplung nicht ohne Aenderung an beiden Pro-         
048700* grammen gleichzeitig.                                                   
048800*--------------------------------------------------------------------*    
048900 01          ELPRIS-TABELLE EXTERNAL.                                     
049000     05      ELPRIS-EINTRAG      OCCURS 48 TIMES.                         
049100         10  ET-ZONE             PIC X(03).                               
049200         10  ET-DATUM            PIC 9(08).                               
049300         10  ET-STUNDE           PIC 9(02).                               
049400         10  ET-PREIS            PIC S9(03)V9(05) COMP-3.                 
049500         10  FILLER              PIC X(02).                               
049600                                                                          
049700*    Zaehler zur EXTERNAL-Tabelle, ebenfalls EXTERNAL, damit              
049800*    SSFSPP0M denselben Stand sieht, den der Treiber zuletzt              
049900*    geschrieben hat:                                                     
050000*    ELPRIS-ANZ  -- Anzahl belegter ELPRIS-EINTRAG, inkl. Folgetag        
050100*    HEUTE-ANZ   -- Anzahl nur der Heute-Records, wird VOR dem            
050200*                   Einlesen der Folgetag-Records eingefroren, da-        
050300*                   mit SSFSPP0M die Ladefenster-Suche nicht auf den      
050400*                   Heute-Berichten (sortierte Liste, Min/Max/            
050500*                   Mittel) mitlaufen laesst                              
050600 01          MAX-ELPRIS-EINTRAEGE PIC S9(04) COMP VALUE 48.               
050700 01          ELPRIS-ANZ           EXTERNAL PIC S9(04) COMP.               
050800 01          HEUTE-ANZ            EXTERNAL PIC S9(04) COMP.               
050900                                                                          
051000*--------------------------------------------------------------------*    
051100* Uebergabe an SSFSPP0M: Praefix LINK                                     
051200*                                                                         
051300* Diese Struktur ist die einzige Schnittstelle zwischen Treiber und       
051400* Modul -- Layout in beiden Programmen zwingend identisch halten.         
051500* LINK-HDR traegt die Steuerinformation (was soll SSFSPP0M tun),          
051600* LINK-DATA das Auswertungsdatum. Der eigentliche Datenbestand            
051700* wandert nicht ueber LINK-REC, sondern ueber die gemeinsame              
051800* EXTERNAL-Tabelle ELPRIS-TABELLE.                                        
051900*--------------------------------------------------------------------*    
052000 01          LINK-REC.                                                    
052100     05      LINK-HDR.                                                    
052200*        LINK-ZONE           -- geprueftes Marktgebiet (SE1-SE4)          
052300         10  LINK-ZONE            PIC X(03).                              
052400*        LINK-SORTED-FLAG    -- "Y" wenn --sorted angegeben wurde         
052500         10  LINK-SORTED-FLAG     PIC X(01).                              
052600*        LINK-CHARGING-FLAG/-HOURS -- "Y"/Stundenzahl bei --charging      
052700         10  LINK-CHARGING-FLAG   PIC X(01).                              
052800         10  LINK-CHARGING-HOURS  PIC S9(04) COMP.                        
052900*        LINK-RC             -- Rueckmeldung des Moduls an B110,          
053000*        wird von SSFSPP0M vor RETURN/GOBACK explizit gesetzt:            
053100         10  LINK-RC              PIC S9(04) COMP.                        
053200         10  FILLER               PIC X(02).                              
053300*           0    = OK                                                     
053400*           100  = Hinweis (z.B. keine Folgetag-Daten)                    
053500*           9999 = Programmabbruch - Treiber muss reagieren               
053600     05      LINK-DATA.                                                   
053700*        LINK-DATE           -- Auswertungsdatum, CCYYMMDD, iden-         
053800*        tisch mit DATUM-CCYYMMDD zum Zeitpunkt des CALL                  
053900         10  LINK-DATE            PIC 9(08).                              
054000         10  FILLER               PIC X(10).                              
054100                                                                          
054200 PROCEDURE DIVISION.                                                      
054300*======================================================================   
054400* Aufbau der PROCEDURE DIVISION dieses Treibers, von oben nach unten:     
054500*   A1xx  Steuerung (Hauptablauf)                                         
054600*   B0xx  Vorlauf, Ende                                                   
054700*   B1xx  Verarbeitung, Modulaufruf                                       
054800*   C0xx  Initialisierung                                                 
054900*   P1xx-P4xx  Parameter- und Datumspruefung                              
055000*   F1xx-F2xx  Dateizugriffe ELPRIS-TODAY-F / ELPRIS-TMRW-F               
055100*   H1xx  Aufbau dynamischer Dateinamen                                   
055200*   U3xx  Hilfsroutinen Datum/Kalender                                    
055300*   Z9xx  Fehlerprotokoll                                                 
055400* Diese Reihenfolge entspricht dem WSOFT-Standard fuer Batch-             
055500* Treiber dieser Abteilung und wird bei Erweiterungen beibehalten.        
055600*======================================================================   
055700                                                                          
055800******************************************************************        
055900* Steuerungs-Section                                                      
056000*                                                                         
056100* Klassischer WSOFT-Programmkopf: erst die Versionsabfrage (Switch        
056200* 15 per JCL/CRUN gesetzt, fuer Produktionsdiagnose ohne Neu-             
056300* compilierung), danach in genau drei Schritten Vorlauf/Verar-            
056400* beitung/Nachlauf. Bricht die Vorlauf-Pruefung ab (ungueltige            
056500* ZONE, ungueltiges DATUM, kein Startup-Text), wird die Verar-            
056600* beitung uebersprungen, aber B090-ENDE laeuft in jedem Fall, damit       
056700* die Abschlussmeldung nie fehlt.                                         
056800******************************************************************        
056900 A100-STEUERUNG SECTION.                                                  
057000 A100-00.                                                                 
057100**  ---> Versionsabfrage zuerst, wie in allen WSOFT-Programmen            
057200     IF  SHOW-VERSION                                                     
057300         DISPLAY K-MODUL " vom: " WHEN-COMPILED                           
057400         STOP RUN                                                         
057500     END-IF                                                               
057600                                                                          
057700**  ---> Vorlauf: Parameter lesen und pruefen                             
057800     PERFORM B000-VORLAUF                                                 
057900                                                                          
058000     IF  PRG-ABBRUCH                                                      
058100         CONTINUE                                                         
058200     ELSE                                                                 
058300**       ---> nur bei gueltigem Vorlauf weiterverarbeiten                 
058400         PERFORM B100-VERARBEITUNG                                        
058500     END-IF                                                               
058600                                                                          
058700**  ---> Nachlauf, unabhaengig vom Ergebnis der Verarbeitung              
058800     PERFORM B090-ENDE                                                    
058900     STOP RUN                                                             
059000     .                                                                    
059100 A100-99.                                                                 
059200     EXIT.                                                                
059300                                                                          
059400******************************************************************        
059500* Vorlauf: Startup-Parameter holen, ZONE/DATUM pruefen                    
059600*                                                                         
059700* Reihenfolge ist bewusst so gewaehlt: erst Startup-Text lesen            
059800* (ohne Text kann gar nichts geprueft werden), dann in Token              
059900* zerlegen, dann ZONE pruefen (billige Pruefung zuerst), zuletzt          
060000* das DATUM (teuerste Pruefung wegen Kalendertabelle). Jeder der          
060100* drei Pruefschritte kann PRG-ABBRUCH setzen und die Section              
060200* vorzeitig verlassen.                                                    
060300******************************************************************        
060400 B000-VORLAUF SECTION.                                                    
060500 B000-00.                                                                 
060600     PERFORM C000-INIT                                                    
060700                                                                          
060800     PERFORM P100-GETSTARTUPTEXT                                          
060900     IF  PRG-ABBRUCH                                                      
061000         EXIT SECTION                                                     
061100     END-IF                                                               
061200                                                                          
061300     PERFORM P200-PARSE-PARAMETERS                                        
061400                                                                          
061500**  ---> ZONE-Pruefung zuerst eingebaut (Auftrag SSFNEW-EL-04)            
061600     PERFORM P300-VALIDATE-ZONE                                           
061700     IF  PRG-ABBRUCH                                                      
061800         EXIT SECTION                                                     
061900     END-IF                                                               
062000                                                                          
062100**  ---> DATUM-Pruefung bzw. Default-Ermittlung                           
062200     PERFORM P400-VALIDATE-DATE                                           
062300     .                                                                    
062400 B000-99.                                                                 
062500     EXIT.                                                                
062600                                                                          
062700******************************************************************        
062800* Ende                                                                    
062900*                                                                         
063000* Letzte Section vor STOP RUN. Meldet entweder den Abbruch oder           
063100* eine Erfolgsmeldung mit ZONE/DATUM, damit ein Operator im Batch-        
063200* Protokoll auf den ersten Blick sieht, fuer welchen Lauf das             
063300* Ergebnis gilt.                                                          
063400******************************************************************        
063500 B090-ENDE SECTION.                                                       
063600 B090-00.                                                                 
063700     IF  PRG-ABBRUCH                                                      
063800         DISPLAY ">>> ABBRUCH !!! <<<"                                    
063900     ELSE                                                                 
064000*        ---> Erfolgsmeldung mit ZONE und dem letztlich verwendeten       
064100*             DATUM (Parameter oder Systemdatum-Default)                  
064200         STRING ">>> Verarbeitung " DELIMITED BY SIZE,                    
064300                 CLI-ZONE           DELIMITED BY SIZE,                    
064400                 " / "              DELIMITED BY SIZE,                    
064500                 CLI-DATE-TXT       DELIMITED BY SPACE,                   
064600                 " beendet <<<"     DELIMITED BY SIZE                     
064700         INTO   ZEILE                                                     
064800         DISPLAY ZEILE                                                    
064900         MOVE SPACES TO ZEILE                                             
065000     END-IF                                                               
065100     .                                                                    
065200 B090-99.                                                                 
065300     EXIT.                                                                
065400                                                                          
065500******************************************************************        
065600* Verarbeitung: Dateien lesen, Modul SSFSPP0M rufen                       
065700*                                                                         
065800* Heute-Datei ist immer Pflicht, Folgetag-Datei nur bei --charging        
065900* (Ladefenster-Suche kann ueber Mitternacht laufen). Fehlt die            
066000* Folgetag-Datei, wird nicht abgebrochen -- nur ein Hinweis ausge-        
066100* geben und mit den Heute-Daten allein weitergemacht (Auftrag             
066200* SSFNEW-EL-11 folgend, keine harten Abbrueche wegen fehlender            
066300* Zusatzdaten). Ist am Ende ueberhaupt kein Satz vorhanden, wird          
066400* seit SSFNEW-EL-11 nicht mehr wortlos abgebrochen, sondern "No           
066500* data available" gemeldet.                                               
066600******************************************************************        
066700 B100-VERARBEITUNG SECTION.                                               
066800 B100-00.                                                                 
066900     PERFORM H100-BUILD-TODAY-FILENAME                                    
067000     PERFORM F100-OPEN-TODAY-FILE                                         
067100     IF  PRG-ABBRUCH                                                      
067200         EXIT SECTION                                                     
067300     END-IF                                                               
067400                                                                          
067500     PERFORM F110-READ-TODAY-RECORDS                                      
067600     CLOSE ELPRIS-TODAY-F                                                 
067700**  ---> HEUTE-ANZ einfrieren, bevor ggf. Folgetag-Saetze dazukommen      
067800     MOVE ELPRIS-ANZ TO HEUTE-ANZ                                         
067900                                                                          
068000     IF  CLI-CHARGING-REQUESTED                                           
068100**       ---> Ladefenster kann in den Folgetag hineinreichen              
068200         PERFORM U310-ADD-ONE-DAY                                         
068300         PERFORM H110-BUILD-TMRW-FILENAME                                 
068400         PERFORM F200-OPEN-TOMORROW-FILE                                  
068500         IF  TMRW-FILE-OK                                                 
068600             PERFORM F210-READ-TMRW-RECORDS                               
068700             CLOSE ELPRIS-TMRW-F                                          
068800         ELSE                                                             
068900**           ---> Auftrag SSFNEW-EL-11: kein Abbruch, nur Hinweis         
069000             STRING "Hinweis: keine Folgetag-Daten fuer "                 
069100                                        DELIMITED BY SIZE,                
069200                     CLI-ZONE           DELIMITED BY SIZE,                
069300                     " - Ladefenster nur mit Heute-Daten"                 
069400                                        DELIMITED BY SIZE                 
069500             INTO   ZEILE                                                 
069600             DISPLAY ZEILE                                                
069700             MOVE SPACES TO ZEILE                                         
069800         END-IF                                                           
069900     END-IF                                                               
070000                                                                          
070100     IF  ELPRIS-ANZ = ZERO                                                
070200**       ---> Auftrag SSFNEW-EL-11: leeres Ergebnis explizit melden       
070300         DISPLAY "No data available"                                      
070400         SET PRG-ABBRUCH TO TRUE                                          
070500         EXIT SECTION                                                     
070600     END-IF                                                               
070700                                                                          
070800     PERFORM B110-CALL-SSFSPP0M                                           
070900     .                                                                    
071000 B100-99.                                                                 
071100     EXIT.                                                                
071200                                                                          
071300******************************************************************        
071400* SSFSPP0M mit Auswertungsauftrag aufrufen                                
071500*                                                                         
071600* Baut LINK-REC aus den geprueften CLI-Feldern auf und ruft das           
071700* Modul. LINK-RC wird vom Modul selbst zurueckgemeldet, s. Kommentar      
071800* bei LINK-HDR fuer die drei moeglichen Werte. Ein unbekannter RC         
071900* gilt als Programmfehler und wird ueber Z999-ERRLOG protokolliert        
072000* (Auftrag SSFNEW-EL-13).                                                 
072100******************************************************************        
072200 B110-CALL-SSFSPP0M SECTION.                                              
072300 B110-00.                                                                 
072400*    ---> Kopf von LINK-REC mit den geprueften Parametern fuellen         
072500     MOVE CLI-ZONE            TO LINK-ZONE                                
072600     MOVE DATUM-CCYYMMDD      TO LINK-DATE                                
072700     MOVE ZERO                TO LINK-RC                                  
072800                                                                          
072900     IF  CLI-SORTED-REQUESTED                                             
073000         MOVE "Y" TO LINK-SORTED-FLAG                                     
073100     ELSE                                                                 
073200         MOVE "N" TO LINK-SORTED-FLAG                                     
073300     END-IF                                                               
073400                                                                          
073500     IF  CLI-CHARGING-REQUESTED                                           
073600         MOVE "Y"         TO LINK-CHARGING-FLAG                           
073700         MOVE C4-CHG-HOURS TO LINK-CHARGING-HOURS                         
073800     ELSE                                                                 
073900*        ---> ohne --charging keine Ladefenster-Suche im Modul            
074000         MOVE "N" TO LINK-CHARGING-FLAG                                   
074100         MOVE ZERO TO LINK-CHARGING-HOURS                                 
074200     END-IF                                                               
074300*    ---> LINK-DATA wird schon oben (MOVE DATUM-CCYYMMDD TO               
074400*         LINK-DATE) gefuellt, hier keine weitere Aktion noetig           
074500                                                                          
074600**  ---> Aufrufen SSFSPP0M                                                
074700     CALL "SSFSPP0M"      USING LINK-REC                                  
074800**   ---> Auftrag SSFNEW-EL-07: RC-Texte statt nackter Zahl               
074900     EVALUATE LINK-RC                                                     
075000                                                                          
075100        WHEN   ZERO   CONTINUE                                            
075200                                                                          
075300        WHEN   100    DISPLAY " RC 100 aus SSFSPP0M "                     
075400                                                                          
075500        WHEN   9999   DISPLAY " RC 9999 = PRG-ABBRUCH aus SSFSPP0M "      
075600                      SET PRG-ABBRUCH TO TRUE                             
075700                                                                          
075800**      ---> jeder andere RC ist ein Programmfehler im Modul              
075900        WHEN   OTHER  MOVE LINK-RC TO D-NUM4                              
076000                      DISPLAY " unbekannter RC: ",                        
076100                                D-NUM4,                                   
076200                              " aus SSFSPP0M"                             
076300                      PERFORM Z999-ERRLOG                                 
076400                      SET PRG-ABBRUCH TO TRUE                             
076500                                                                          
076600     END-EVALUATE                                                         
076700     .                                                                    
076800 B110-99.                                                                 
076900     EXIT.                                                                
077000                                                                          
077100******************************************************************        
077200* Initialisierung von Feldern und Strukturen                              
077300*                                                                         
077400* Wird bei jedem Programmstart genau einmal durchlaufen -- Tandem-        
077500* Programme dieser Abteilung laufen batchweise als eigener Prozess        
077600* je Auftrag, es gibt also keinen "zweiten Durchlauf" innerhalb           
077700* derselben Programminstanz, fuer den man rueckstellen muesste.           
077800******************************************************************        
077900 C000-INIT SECTION.                                                       
078000 C000-00.                                                                 
078100*    ---> alle Schalter auf ihren INITIALIZE-Ausgangswert                 
078200     INITIALIZE SCHALTER                                                  
078300*    ---> EXTERNAL-Zaehler zuruecksetzen (werden vom Modul gelesen)       
078400     MOVE ZERO   TO ELPRIS-ANZ                                            
078500     MOVE ZERO   TO HEUTE-ANZ                                             
078600     MOVE ZERO   TO C4-CHG-HOURS                                          
078700*    ---> Parameterfelder leeren, damit ein vorheriger Lauf (bei          
078800*         mehrfachem CALL innerhalb desselben Prozesses) keine            
078900*         Altwerte hinterlaesst                                           
079000     MOVE SPACES TO CLI-PARAMETER                                         
079100     MOVE SPACES TO PARM-TEXT                                             
079200     MOVE SPACES TO PARM-TOKEN-TAB                                        
079300     .                                                                    
079400 C000-99.                                                                 
079500     EXIT.                                                                
079600                                                                          
079700******************************************************************        
079800* Beispielaufrufe (Startup-Parameter), zur Erinnerung fuer den            
079900* naechsten Bearbeiter:                                                   
080000*                                                                         
080100*   --zone SE3                                                            
080200*        Heutiger Spotpreis-Bericht fuer SE3, Systemdatum                 
080300*   --zone SE1 --date 2003-02-18                                          
080400*        Bericht fuer ein bestimmtes Datum                                
080500*   --zone SE4 --sorted                                                   
080600*        wie oben, zusaetzlich absteigend sortierte Liste                 
080700*   --zone SE2 --charging 4H                                              
080800*        zusaetzlich guenstigstes 4-Stunden-Ladefenster suchen            
080900*   --zone SE2 --date 2003-02-18 --sorted --charging 6H                   
081000*        Kombination aller Optionen                                       
081100*                                                                         
081200* Rueckgabecode des Prozesses selbst (STOP RUN ohne Wert) wird von        
081300* dieser Abteilung nicht ausgewertet -- Erfolg/Misserfolg ergibt          
081400* sich allein aus der DISPLAY-Meldung in B090-ENDE.                       
081500******************************************************************        
081600* Aufruf COBOL-Utility: GETSTARTUPTEXT                                    
081700*                                                                         
081800*              Eingabe: "STRING"-Portion                                  
081900*              Ausgabe: PARM-TEXT                                         
082000*                                                                         
082100* C4-ANZ < 0 ist ein Systemfehler beim Lesen des Startup-Textes,          
082200* C4-ANZ = 0 heisst schlicht "kein Parameter angegeben" -- beides         
082300* fuehrt zum Abbruch, da ohne ZONE keine Verarbeitung moeglich ist.       
082400* Der Parametertext wird nach dem Lesen komplett in Grossbuchstaben       
082500* gewandelt, damit --zone se3 genauso funktioniert wie --ZONE SE3.        
082600******************************************************************        
082700 P100-GETSTARTUPTEXT SECTION.                                             
082800 P100-00.                                                                 
082900     MOVE SPACE TO PARM-TEXT                                              
083000     ENTER "GETSTARTUPTEXT"  USING   "STRING"                             
083100                                     PARM-TEXT                            
083200                             GIVING  C4-ANZ                               
083300     EVALUATE C4-ANZ                                                      
083400*        ---> negativer Rueckgabewert: Systemfehler beim Lesen            
083500         WHEN -9999 THRU -1                                               
083600**                  ---> Fehler aus GetStartUpText                        
083700                     MOVE C4-ANZ TO D-NUM4                                
083800                     DISPLAY "Lesen STARTUP fehlgeschlagen: "             
083900                             D-NUM4                                       
084000                     DISPLAY ">>> Verarbeitung nicht moeglich <<<"        
084100                     SET PRG-ABBRUCH TO TRUE                              
084200                                                                          
084300*        ---> keine Zeichen zurueckgegeben: Parameter komplett leer       
084400         WHEN ZERO                                                        
084500**                  ---> kein StartUpText vorhanden                       
084600                     DISPLAY "Kein Startup-Parameter vorhanden"           
084700                     DISPLAY ">>> Verarbeitung nicht moeglich <<<"        
084800                     SET PRG-ABBRUCH TO TRUE                              
084900                                                                          
085000*        ---> Normalfall: Text vorhanden, auf Grossbuchstaben normieren   
085100         WHEN OTHER                                                       
085200                     INSPECT PARM-TEXT                                    
085300                        CONVERTING "abcdefghijklmnopqrstuvwxyz"           
085400                                TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ"           
085500                                                                          
085600     END-EVALUATE                                                         
085700     .                                                                    
085800 P100-99.                                                                 
085900     EXIT.                                                                
086000                                                                          
086100******************************************************************        
086200* Zerlegen des Startup-Parameters in Token                                
086300* --zone ZZZ --date CCYY-MM-DD --sorted --charging Nh                     
086400*                                                                         
086500* Reine Leerzeichen-Zerlegung, keine Anfuehrungszeichen o.ae.             
086600* vorgesehen -- fuer die vier bekannten Optionen genuegt das.             
086700* Nicht erkannte Token werden in P210 stillschweigend uebergangen         
086800* (WHEN OTHER CONTINUE), damit zukuenftige, hier noch nicht               
086900* implementierte Optionen den Lauf nicht zum Absturz bringen.             
087000******************************************************************        
087100 P200-PARSE-PARAMETERS SECTION.                                           
087200 P200-00.                                                                 
087300*    ---> in bis zu 10 Leerzeichen-getrennte Token zerlegen               
087400     UNSTRING PARM-TEXT DELIMITED BY SPACE INTO                           
087500              PARM-TOKEN(1), PARM-TOKEN(2), PARM-TOKEN(3),                
087600              PARM-TOKEN(4), PARM-TOKEN(5), PARM-TOKEN(6),                
087700              PARM-TOKEN(7), PARM-TOKEN(8), PARM-TOKEN(9),                
087800              PARM-TOKEN(10)                                              
087900              TALLYING     C4-TOK-COUNT                                   
088000     END-UNSTRING                                                         
088100                                                                          
088200*    ---> jedes Token einzeln auswerten lassen (P210)                     
088300     MOVE 1 TO C4-I1                                                      
088400     PERFORM P210-SCAN-ONE-TOKEN UNTIL C4-I1 > C4-TOK-COUNT               
088500                                                                          
088600*    ---> erst NACH vollstaendigem Scan die Fenstergroesse ableiten,      
088700*         da CLI-CHARGING-TXT ggf. erst durch ein spaeteres Token         
088800*         belegt wird                                                     
088900     IF  CLI-CHARGING-REQUESTED                                           
089000         PERFORM P220-PARSE-CHARGING-HOURS                                
089100     END-IF                                                               
089200     .                                                                    
089300 P200-99.                                                                 
089400     EXIT.                                                                
089500                                                                          
089600******************************************************************        
089700* Ein Token aus dem Startup-Parameter auswerten                           
089800*                                                                         
089900* C4-I1 zeigt beim Eintritt auf das Schluesselwort-Token; bei den         
090000* Optionen mit Wert wird C4-I1 zusaetzlich einmal weitergeschaltet,       
090100* um das Wert-Token zu ueberspringen, bevor am Ende der Paragraph-        
090200* Schleife noch einmal ADD 1 erfolgt.                                     
090300******************************************************************        
090400 P210-SCAN-ONE-TOKEN.                                                     
090500     EVALUATE PARM-TOKEN(C4-I1)                                           
090600                                                                          
090700*       ---> Marktgebiet, Pflichtangabe (Pruefung folgt in P300)          
090800        WHEN "--ZONE"                                                     
090900             ADD 1 TO C4-I1                                               
091000             IF  C4-I1 NOT > C4-TOK-COUNT                                 
091100                 MOVE PARM-TOKEN(C4-I1)(1:3) TO CLI-ZONE                  
091200             END-IF                                                       
091300                                                                          
091400*       ---> Auswertungsdatum, optional, sonst Systemdatum                
091500        WHEN "--DATE"                                                     
091600             ADD 1 TO C4-I1                                               
091700             IF  C4-I1 NOT > C4-TOK-COUNT                                 
091800                 MOVE PARM-TOKEN(C4-I1)      TO CLI-DATE-TXT              
091900                 SET  CLI-DATE-WAS-GIVEN     TO TRUE                      
092000             END-IF                                                       
092100                                                                          
092200*       ---> Auftrag SSFNEW-EL-04: sortierte Zusatzliste anfordern        
092300        WHEN "--SORTED"                                                   
092400             SET  CLI-SORTED-REQUESTED       TO TRUE                      
092500                                                                          
092600*       ---> Ladefenster-Suche anfordern, Fenstergroesse in Stunden       
092700        WHEN "--CHARGING"                                                 
092800             ADD 1 TO C4-I1                                               
092900             IF  C4-I1 NOT > C4-TOK-COUNT                                 
093000                 MOVE PARM-TOKEN(C4-I1)(1:4) TO CLI-CHARGING-TXT          
093100                 SET  CLI-CHARGING-REQUESTED TO TRUE                      
093200             END-IF                                                       
093300                                                                          
093400*       ---> unbekanntes Token: stillschweigend uebergehen                
093500        WHEN OTHER                                                        
093600             CONTINUE                                                     
093700                                                                          
093800     END-EVALUATE                                                         
093900                                                                          
094000     ADD 1 TO C4-I1                                                       
094100     .                                                                    
094200                                                                          
094300******************************************************************        
094400* Ladefenster-Groesse (Nh) aus CLI-CHARGING-TXT ermitteln, z.B.           
094500* "4H" -> C4-CHG-HOURS = 4 (Anhang "H" durch UNSTRING abtrennen)          
094600*                                                                         
094700* Bewusst keine eigene Fehlerbehandlung fuer nicht-numerische             
094800* Ziffernanteile -- ein leeres oder unsinniges W-CHG-DIGITS liefert       
094900* per MOVE einfach C4-CHG-HOURS = 0, das Ladefenster findet dann          
095000* schlicht kein Fenster (D310 in SSFSPP0M meldet "Not enough data").      
095100******************************************************************        
095200 P220-PARSE-CHARGING-HOURS SECTION.                                       
095300 P220-00.                                                                 
095400     MOVE ZERO   TO C4-CHG-HOURS                                          
095500     MOVE SPACES TO W-CHG-DIGITS                                          
095600*    ---> "H" als Trenner abschneiden, z.B. "4H" -> "4"                   
095700     UNSTRING CLI-CHARGING-TXT DELIMITED BY "H"                           
095800         INTO W-CHG-DIGITS                                                
095900     END-UNSTRING                                                         
096000*    ---> Ziffernrest per MOVE in den COMP-Zaehler uebernehmen            
096100     MOVE W-CHG-DIGITS TO C4-CHG-HOURS                                    
096200     .                                                                    
096300 P220-99.                                                                 
096400     EXIT.                                                                
096500                                                                          
096600******************************************************************        
096700* ZONE pruefen: nur SE1 - SE4 zulaessig                                   
096800*                                                                         
096900* Die vier schwedischen Marktgebiete sind hier fest verdrahtet            
097000* (s. KONSTANTE-FELDER). Eine unbekannte ZONE fuehrt zum sofortigen       
097100* Abbruch -- ohne gueltige ZONE laesst sich weder eine Datei              
097200* zuordnen noch ein sinnvoller Bericht erzeugen.                          
097300******************************************************************        
097400 P300-VALIDATE-ZONE SECTION.                                              
097500 P300-00.                                                                 
097600*    ---> Vergleich gegen alle vier Konstanten, kein Tabellen-            
097700*         Durchlauf noetig bei nur vier moeglichen Werten                 
097800     IF  CLI-ZONE = K-ZONE-SE1                                            
097900     OR  CLI-ZONE = K-ZONE-SE2                                            
098000     OR  CLI-ZONE = K-ZONE-SE3                                            
098100     OR  CLI-ZONE = K-ZONE-SE4                                            
098200         CONTINUE                                                         
098300     ELSE                                                                 
098400*        ---> unbekannte ZONE: sofortiger Abbruch, keine sinnvolle        
098500*             Weiterverarbeitung moeglich                                 
098600         DISPLAY "Ungueltige ZONE >" CLI-ZONE                             
098700                 "< - erlaubt sind SE1 SE2 SE3 SE4"                       
098800         SET PRG-ABBRUCH TO TRUE                                          
098900     END-IF                                                               
099000     .                                                                    
099100 P300-99.                                                                 
099200     EXIT.                                                                
099300                                                                          
099400******************************************************************        
099500* DATUM pruefen bzw. Default (Systemdatum) ermitteln                      
099600*                                                                         
099700* Wurde --date nicht angegeben, gilt automatisch das Systemdatum          
099800* (U300-DEFAULT-TODAY) als gueltig. Wurde --date angegeben, muss es       
099900* erst zerlegt (P410) und dann kalendarisch geprueft werden (P420).       
100000* Ist am Ende alles in Ordnung, wird CLI-DATE-TXT aus den                 
100100* DATUM-ARBEIT-Teilfeldern neu zusammengesetzt, damit z.B. ein mit        
100200* fuehrenden Nullen unvollstaendig angegebenes Datum in der               
100300* Abschlussmeldung (B090-ENDE) sauber und einheitlich erscheint.          
100400******************************************************************        
100500 P400-VALIDATE-DATE SECTION.                                              
100600 P400-00.                                                                 
100700     IF  CLI-DATE-WAS-GIVEN                                               
100800*        ---> Parameter zerlegen (P410), dann kalendarisch pruefen        
100900*             (P420) -- P410 kann PRG-ABBRUCH allerdings hier nicht       
101000*             setzen, sondern nur DATE-IS-VALID; die EXIT SECTION-        
101100*             Absicherung stammt noch aus einer frueheren Version         
101200*             und ist unschaedlich, daher belassen                        
101300         PERFORM P410-PARSE-DATE-TEXT                                     
101400         IF  PRG-ABBRUCH                                                  
101500             EXIT SECTION                                                 
101600         END-IF                                                           
101700         PERFORM P420-CHECK-CALENDAR-DATE                                 
101800     ELSE                                                                 
101900*        ---> kein --date angegeben: Systemdatum verwenden                
102000         PERFORM U300-DEFAULT-TODAY                                       
102100     END-IF                                                               
102200                                                                          
102300     IF  NOT DATE-IS-VALID                                                
102400*        ---> weder Trennzeichen noch Numerik noch Kalenderpruefung       
102500*             waren erfolgreich -- kein Unterschied mehr in der           
102600*             Fehlermeldung, der Benutzer bekommt in jedem Fall die       
102700*             erwartete Syntax genannt                                    
102800         DISPLAY "Ungueltiges DATUM >" CLI-DATE-TXT                       
102900                 "< - erwartet wird CCYY-MM-DD"                           
103000         SET PRG-ABBRUCH TO TRUE                                          
103100     ELSE                                                                 
103200*        ---> DATUM neu zusammensetzen, damit CLI-DATE-TXT in der         
103300*             Abschlussmeldung (B090-ENDE) immer normiert erscheint       
103400         STRING DA-CCYY DELIMITED BY SIZE,                                
103500                 "-"    DELIMITED BY SIZE,                                
103600                 DA-MM  DELIMITED BY SIZE,                                
103700                 "-"    DELIMITED BY SIZE,                                
103800                 DA-DD  DELIMITED BY SIZE                                 
103900         INTO   CLI-DATE-TXT                                              
104000     END-IF                                                               
104100     .                                                                    
104200 P400-99.                                                                 
104300     EXIT.                                                                
104400                                                                          
104500******************************************************************        
104600* CCYY-MM-DD aus CLI-DATE-TXT in DATUM-ARBEIT zerlegen                    
104700******************************************************************        
104800 P410-PARSE-DATE-TEXT SECTION.                                            
104900 P410-00.                                                                 
105000*    Auftrag SSFNEW-EL-14: die reine Trennzeichen-Pruefung liess          
105100*    Buchstabenmuell in CCYY/MM/DD durch (z.B. "ABCD-EF-GH"), der         
105200*    dann von der anschliessenden MOVE in ein numerisches Feld            
105300*    unbemerkt verstuemmelt wurde -- jetzt zusaetzlich NUMERIC-Test       
105400*    je Ziffernblock, bevor ueberhaupt verschoben wird.                   
105500     SET DATE-IS-VALID TO TRUE                                            
105600                                                                          
105700*    ---> Schritt 1: Trennzeichen an Position 5 und 8 pruefen             
105800     IF  CLI-DATE-TXT(5:1) NOT = "-"                                      
105900     OR  CLI-DATE-TXT(8:1) NOT = "-"                                      
106000         SET DATE-IS-VALID TO FALSE                                       
106100         EXIT SECTION                                                     
106200     END-IF                                                               
106300                                                                          
106400*    ---> Schritt 2: alle drei Ziffernbloecke muessen rein                
106500*         numerisch sein, bevor sie in PIC 9-Felder verschoben            
106600*         werden -- verhindert stille Verstuemmelung bei Eingaben         
106700*         wie "ABCD-EF-GH"                                                
106800     IF  CLI-DATE-TXT(1:4) NUMERIC                                        
106900     AND CLI-DATE-TXT(6:2) NUMERIC                                        
107000     AND CLI-DATE-TXT(9:2) NUMERIC                                        
107100         CONTINUE                                                         
107200     ELSE                                                                 
107300         SET DATE-IS-VALID TO FALSE                                       
107400         EXIT SECTION                                                     
107500     END-IF                                                               
107600                                                                          
107700*    ---> Schritt 3: erst jetzt in DATUM-ARBEIT uebernehmen               
107800     MOVE CLI-DATE-TXT(1:4) TO DA-CCYY                                    
107900     MOVE CLI-DATE-TXT(6:2) TO DA-MM                                      
108000     MOVE CLI-DATE-TXT(9:2) TO DA-DD                                      
108100     .                                                                    
108200 P410-99.                                                                 
108300     EXIT.                                                                
108400                                                                          
108500******************************************************************        
108600* Kalendarische Pruefung: Monat 1-12, Tag im Rahmen des Monats,           
108700* Schaltjahr-Sonderfall Februar                                           
108800*                                                                         
108900* Wird nur erreicht, wenn P410 bereits Trennzeichen UND Numerik der       
109000* Ziffernbloecke bestaetigt hat (Auftrag SSFNEW-EL-14) -- hier geht       
109100* es nur noch um die kalendarische Plausibilitaet der Zahlenwerte         
109200* selbst (30. Februar, Monat 13 usw.).                                    
109300******************************************************************        
109400 P420-CHECK-CALENDAR-DATE SECTION.                                        
109500 P420-00.                                                                 
109600     IF  DA-MM < 1 OR DA-MM > 12                                          
109700*        ---> Monat ausserhalb 1-12 ist immer ungueltig                   
109800         SET DATE-IS-VALID TO FALSE                                       
109900         EXIT SECTION                                                     
110000     END-IF                                                               
110100                                                                          
110200     PERFORM U320-CHECK-LEAP-YEAR                                         
110300                                                                          
110400*    ---> Tage-im-Monat aus der Kalendertabelle holen, Februar im         
110500*         Schaltjahr um 1 erhoehen                                        
110600     MOVE KAL-TAGE-IM-MONAT(DA-MM) TO C4-LEN                              
110700     IF  DA-MM = 2 AND SCHALTJAHR                                         
110800         ADD 1 TO C4-LEN                                                  
110900     END-IF                                                               
111000                                                                          
111100     IF  DA-DD < 1 OR DA-DD > C4-LEN                                      
111200         SET DATE-IS-VALID TO FALSE                                       
111300     END-IF                                                               
111400     .                                                                    
111500 P420-99.                                                                 
111600     EXIT.                                                                
111700                                                                          
111800******************************************************************        
111900* Oeffnen ELPRIS-Datei Heute (Lesen)                                      
112000*                                                                         
112100* Kann fehlschlagen, wenn fuer ZONE/DATUM keine Datei existiert           
112200* (z.B. Boersen-Feiertag oder Datenlieferung noch nicht eingetrof-        
112300* fen) -- in dem Fall harter Abbruch mit Fehlerprotokoll, denn ohne       
112400* Heute-Datei gibt es ueberhaupt keine Auswertungsgrundlage.              
112500******************************************************************        
112600 F100-OPEN-TODAY-FILE SECTION.                                            
112700 F100-00.                                                                 
112800     OPEN INPUT ELPRIS-TODAY-F                                            
112900     IF  TODAY-FILE-OK                                                    
113000*        ---> Datei vorhanden, weiter im Normalablauf                     
113100         CONTINUE                                                         
113200     ELSE                                                                 
113300*        ---> keine Datei fuer diese ZONE/DATUM-Kombination:              
113400*             haeufigste Ursache Boersen-Feiertag oder verspaetete        
113500*             Lieferung -- gilt als Programmabbruch, da ohne diese        
113600*             Datei ueberhaupt nichts ausgewertet werden kann             
113700         DISPLAY "Fehler beim Oeffnen ELPRIS-TODAY-F: "                   
113800                 TODAY-FILE-STATUS                                        
113900         DISPLAY " ---> Programm-Abbruch <--- "                           
114000         PERFORM Z999-ERRLOG                                              
114100         SET PRG-ABBRUCH TO TRUE                                          
114200     END-IF                                                               
114300     .                                                                    
114400 F100-99.                                                                 
114500     EXIT.                                                                
114600                                                                          
114700******************************************************************        
114800* Einlesen aller Heute-Records in ELPRIS-TABELLE                          
114900*                                                                         
115000* Bricht bei MAX-ELPRIS-EINTRAEGE (48) auch dann ab, wenn noch            
115100* nicht EOF erreicht ist -- ueberzaehlige Saetze werden stillschwei-      
115200* gend verworfen, ein realer Heute-Bestand hat aber ohnehin nie mehr      
115300* als 24 Stunden.                                                         
115400******************************************************************        
115500 F110-READ-TODAY-RECORDS SECTION.                                         
115600 F110-00.                                                                 
115700*    ---> klassisches Read-ahead-Muster: erster READ ausserhalb           
115800*         der PERFORM-Schleife, damit AT END sofort erkannt wird,         
115900*         auch wenn die Datei ganz leer ist                               
116000     MOVE ZERO TO ELPRIS-ANZ                                              
116100     READ ELPRIS-TODAY-F                                                  
116200         AT END SET TODAY-FILE-EOF-YES TO TRUE                            
116300     END-READ                                                             
116400     PERFORM F111-STORE-TODAY-RECORD UNTIL TODAY-FILE-EOF-YES OR          
116500             ELPRIS-ANZ NOT < MAX-ELPRIS-EINTRAEGE                        
116600     .                                                                    
116700 F110-99.                                                                 
116800     EXIT.                                                                
116900                                                                          
117000******************************************************************        
117100* Einen Heute-Record in die Tabelle uebernehmen und nachlesen             
117200*                                                                         
117300* ETR-PRICE-SIGN traegt das Vorzeichen getrennt vom Betrag, wie es        
117400* aus der Lieferdatei kommt (negative Spotpreise sind an dieser           
117500* Boerse keine Seltenheit) -- hier wird daraus ein vorzeichenbe-          
117600* hafteter COMP-3-Wert in ET-PREIS gemacht.                               
117700******************************************************************        
117800 F111-STORE-TODAY-RECORD.                                                 
117900     ADD 1 TO ELPRIS-ANZ                                                  
118000     MOVE ETR-ZONE   TO ET-ZONE(ELPRIS-ANZ)                               
118100     MOVE ETR-DATE   TO ET-DATUM(ELPRIS-ANZ)                              
118200     MOVE ETR-HOUR   TO ET-STUNDE(ELPRIS-ANZ)                             
118300*    ---> Vorzeichen und Betrag getrennt in der Quelle, hier zu           
118400*         einem vorzeichenbehafteten COMP-3-Wert zusammengefuehrt         
118500     IF  ETR-PRICE-SIGN = "-"                                             
118600         COMPUTE ET-PREIS(ELPRIS-ANZ) = ETR-PRICE-VAL * -1                
118700     ELSE                                                                 
118800         MOVE ETR-PRICE-VAL TO ET-PREIS(ELPRIS-ANZ)                       
118900     END-IF                                                               
119000                                                                          
119100*    ---> naechsten Satz vorab lesen (Read-ahead), s. Kommentar F110      
119200     READ ELPRIS-TODAY-F                                                  
119300         AT END SET TODAY-FILE-EOF-YES TO TRUE                            
119400     END-READ                                                             
119500     .                                                                    
119600                                                                          
119700******************************************************************        
119800* Oeffnen ELPRIS-Datei Morgen (Lesen), fuer Ladefenster-Suche             
119900*                                                                         
120000* Anders als bei F100 wird ein OPEN-Fehler hier NICHT als                 
120100* Programmabbruch gewertet -- der Aufrufer (B100) prueft TMRW-            
120200* FILE-OK und macht bei Misserfolg einfach mit den Heute-Daten            
120300* allein weiter (Auftrag SSFNEW-EL-11).                                   
120400******************************************************************        
120500 F200-OPEN-TOMORROW-FILE SECTION.                                         
120600 F200-00.                                                                 
120700*    ---> bewusst kein PERFORM Z999-ERRLOG hier -- ein Fehler ist         
120800*         in diesem Fall Betriebsalltag (Ladefenster ueber den            
120900*         Jahreswechsel, letzter Handelstag), kein Programmfehler         
121000     OPEN INPUT ELPRIS-TMRW-F                                             
121100     .                                                                    
121200 F200-99.                                                                 
121300     EXIT.                                                                
121400                                                                          
121500******************************************************************        
121600* Einlesen aller Morgen-Records, angehaengt an ELPRIS-TABELLE             
121700*                                                                         
121800* Wird direkt an die bereits gefuellten Heute-Eintraege angehaengt        
121900* (ELPRIS-ANZ laeuft weiter, wird nicht zurueckgesetzt) -- so ent-        
122000* steht in ELPRIS-TABELLE eine durchgehende Stundenfolge, die             
122100* SSFSPP0M fuer die Ladefenster-Suche ueber Mitternacht hinweg als        
122200* eine einzige Reihe durchsuchen kann.                                    
122300******************************************************************        
122400 F210-READ-TMRW-RECORDS SECTION.                                          
122500 F210-00.                                                                 
122600*    ---> gleiches Read-ahead-Muster wie F110, kein eigenes               
122700*         MOVE ZERO TO ELPRIS-ANZ hier, da an die Heute-Saetze            
122800*         angehaengt wird                                                 
122900     READ ELPRIS-TMRW-F                                                   
123000         AT END SET TMRW-FILE-EOF-YES TO TRUE                             
123100     END-READ                                                             
123200     PERFORM F211-STORE-TMRW-RECORD UNTIL TMRW-FILE-EOF-YES OR            
123300             ELPRIS-ANZ NOT < MAX-ELPRIS-EINTRAEGE                        
123400     .                                                                    
123500 F210-99.                                                                 
123600     EXIT.                                                                
123700                                                                          
123800******************************************************************        
123900* Einen Morgen-Record anhaengen und nachlesen                             
124000*                                                                         
124100* Identische Logik wie F111, nur mit den MTR-* Feldern der                
124200* Folgetag-Datei als Quelle.                                              
124300******************************************************************        
124400 F211-STORE-TMRW-RECORD.                                                  
124500     ADD 1 TO ELPRIS-ANZ                                                  
124600     MOVE MTR-ZONE   TO ET-ZONE(ELPRIS-ANZ)                               
124700     MOVE MTR-DATE   TO ET-DATUM(ELPRIS-ANZ)                              
124800     MOVE MTR-HOUR   TO ET-STUNDE(ELPRIS-ANZ)                             
124900*    ---> gleiche Vorzeichenbehandlung wie in F111                        
125000     IF  MTR-PRICE-SIGN = "-"                                             
125100         COMPUTE ET-PREIS(ELPRIS-ANZ) = MTR-PRICE-VAL * -1                
125200     ELSE                                                                 
125300         MOVE MTR-PRICE-VAL TO ET-PREIS(ELPRIS-ANZ)                       
125400     END-IF                                                               
125500                                                                          
125600*    ---> Read-ahead wie in F111                                          
125700     READ ELPRIS-TMRW-F                                                   
125800         AT END SET TMRW-FILE-EOF-YES TO TRUE                             
125900     END-READ                                                             
126000     .                                                                    
126100                                                                          
126200******************************************************************        
126300* Dynamischen Dateinamen fuer Heute bauen: ELPRIS.zone.ccyymmdd           
126400*                                                                         
126500* #DYNAMIC-Assign kann erst hier erfolgen, da ZONE/DATUM erst nach        
126600* der Vorlauf-Pruefung feststehen -- die SELECT-Klausel selbst            
126700* nennt keinen konkreten Dateinamen.                                      
126800******************************************************************        
126900 H100-BUILD-TODAY-FILENAME SECTION.                                       
127000 H100-00.                                                                 
127100*    ---> Namensschema: ELPRIS.<zone>.<ccyymmdd>, z.B.                    
127200*         ELPRIS.SE3.20030218                                             
127300     STRING "ELPRIS."       DELIMITED BY SIZE,                            
127400             CLI-ZONE       DELIMITED BY SIZE,                            
127500             "."            DELIMITED BY SIZE,                            
127600             DATUM-CCYYMMDD DELIMITED BY SIZE                             
127700     INTO   DYN-NAME-TODAY                                                
127800                                                                          
127900*    ---> Tandem-Utility zum nachtraeglichen Zuordnen des logischen       
128000*         Dateinamens aus der SELECT-Klausel zum tatsaechlichen           
128100*         Dateinamen                                                      
128200     ENTER "COBOLASSIGN" USING  ELPRIS-TODAY-F                            
128300                                DYN-NAME-TODAY                            
128400                         GIVING C4-ANZ                                    
128500     .                                                                    
128600 H100-99.                                                                 
128700     EXIT.                                                                
128800                                                                          
128900******************************************************************        
129000* Dynamischen Dateinamen fuer Morgen bauen                                
129100*                                                                         
129200* Gleiches Schema wie H100, nur mit dem per U310 ermittelten              
129300* Folgetag-Datum statt des Arbeitsdatums.                                 
129400******************************************************************        
129500 H110-BUILD-TMRW-FILENAME SECTION.                                        
129600 H110-00.                                                                 
129700*    ---> gleiches Schema wie H100, aber mit dem Folgetag-Datum           
129800     STRING "ELPRIS."         DELIMITED BY SIZE,                          
129900             CLI-ZONE         DELIMITED BY SIZE,                          
130000             "."              DELIMITED BY SIZE,                          
130100             FOLGETAG-CCYYMMDD DELIMITED BY SIZE                          
130200     INTO   DYN-NAME-TMRW                                                 
130300                                                                          
130400     ENTER "COBOLASSIGN" USING  ELPRIS-TMRW-F                             
130500                                DYN-NAME-TMRW                             
130600                         GIVING C4-ANZ                                    
130700     .                                                                    
130800 H110-99.                                                                 
130900     EXIT.                                                                
131000                                                                          
131100******************************************************************        
131200* Default-Datum: Systemdatum mit Jahrhundert-Fenster (kein                
131300* FUNCTION CURRENT-DATE -- klassisches ACCEPT ... FROM DATE)              
131400*                                                                         
131500* Fensterregel seit dem Jahr-2000-Umbau (Auftrag, Version C.00.00):       
131600* SD-YY < 50 gilt als 20xx, sonst als 19xx. Fuer den taeglichen           
131700* Spotpreis-Batch dieser Abteilung reicht dieses einfache Fenster         
131800* auf absehbare Zeit aus.                                                 
131900******************************************************************        
132000 U300-DEFAULT-TODAY SECTION.                                              
132100 U300-00.                                                                 
132200*    ---> Systemdatum abfragen, Format JJMMTT (2-stelliges Jahr)          
132300     ACCEPT SYSTEM-DATUM FROM DATE                                        
132400*    ---> Jahrhundert-Fenster: < 50 gilt als 20xx                         
132500     IF  SD-YY < 50                                                       
132600         MOVE 20 TO C4-I1                                                 
132700     ELSE                                                                 
132800         MOVE 19 TO C4-I1                                                 
132900     END-IF                                                               
133000     COMPUTE DA-CCYY = C4-I1 * 100 + SD-YY                                
133100     MOVE SD-MM TO DA-MM                                                  
133200     MOVE SD-DD TO DA-DD                                                  
133300*    ---> Systemdatum gilt immer als gueltig, keine weitere Pruefung      
133400     SET DATE-IS-VALID TO TRUE                                            
133500     .                                                                    
133600 U300-99.                                                                 
133700     EXIT.                                                                
133800                                                                          
133900******************************************************************        
134000* Schaltjahrpruefung: durch 4 teilbar, ausser volle Jahrhunderte,         
134100* die nicht durch 400 teilbar sind                                        
134200*                                                                         
134300* Gregorianische Standardregel, im Zuge der Jahr-2000-Vorbereitung        
134400* nochmals nachgerechnet und korrigiert (Version C.00.01) -- das          
134500* Jahr 2000 selbst ist durch 400 teilbar und daher trotz voller           
134600* Jahrhundertzahl ein Schaltjahr.                                         
134700******************************************************************        
134800 U320-CHECK-LEAP-YEAR SECTION.                                            
134900 U320-00.                                                                 
135000     SET SCHALTJAHR TO FALSE                                              
135100*    ---> Regel 1: durch 4 teilbar ist grundsaetzlich ein Schaltjahr      
135200     DIVIDE DA-CCYY BY 4   GIVING C4-I1 REMAINDER C4-I2                   
135300     IF  C4-I2 = ZERO                                                     
135400         SET SCHALTJAHR TO TRUE                                           
135500*        ---> Regel 2: Ausnahme bei vollen Jahrhunderten                  
135600         DIVIDE DA-CCYY BY 100 GIVING C4-I1 REMAINDER C4-I2               
135700         IF  C4-I2 = ZERO                                                 
135800             SET SCHALTJAHR TO FALSE                                      
135900*            ---> Regel 3: Ausnahme von der Ausnahme bei /400             
136000             DIVIDE DA-CCYY BY 400 GIVING C4-I1 REMAINDER C4-I2           
136100             IF  C4-I2 = ZERO                                             
136200                 SET SCHALTJAHR TO TRUE                                   
136300             END-IF                                                       
136400         END-IF                                                           
136500     END-IF                                                               
136600     .                                                                    
136700 U320-99.                                                                 
136800     EXIT.                                                                
136900                                                                          
137000******************************************************************        
137100* Folgetag (DATUM + 1) fuer die Ladefenster-Datei ermitteln               
137200*                                                                         
137300* Einfache Kalenderarithmetik ueber Monatswechsel und Jahreswechsel       
137400* hinweg, unter Beruecksichtigung des Schaltjahres im Februar. Wird       
137500* nur bei --charging aufgerufen, da nur dann eine Folgetag-Datei          
137600* ueberhaupt gebraucht wird.                                              
137700******************************************************************        
137800 U310-ADD-ONE-DAY SECTION.                                                
137900 U310-00.                                                                 
138000*    ---> Ausgangspunkt: FOLGETAG-DATUM = DATUM-ARBEIT, dann +1 Tag       
138100     MOVE DATUM-ARBEIT TO FOLGETAG-DATUM                                  
138200     PERFORM U320-CHECK-LEAP-YEAR                                         
138300                                                                          
138400*    ---> Tage-im-Monat des ARBEITSDATUMS massgeblich fuer die            
138500*         Pruefung, ob ein Monatswechsel stattfindet                      
138600     MOVE KAL-TAGE-IM-MONAT(DA-MM) TO C4-LEN                              
138700     IF  DA-MM = 2 AND SCHALTJAHR                                         
138800         ADD 1 TO C4-LEN                                                  
138900     END-IF                                                               
139000                                                                          
139100     IF  DA-DD < C4-LEN                                                   
139200*        ---> normaler Fall: einfach einen Tag weiter                     
139300         ADD 1 TO FT-DD                                                   
139400     ELSE                                                                 
139500*        ---> Monatsende erreicht: auf den 1. des naechsten Monats        
139600         MOVE 1 TO FT-DD                                                  
139700         IF  DA-MM < 12                                                   
139800             ADD 1 TO FT-MM                                               
139900         ELSE                                                             
140000*            ---> Jahresende erreicht: auf Januar des Folgejahres         
140100             MOVE 1 TO FT-MM                                              
140200             ADD 1 TO FT-CCYY                                             
140300         END-IF                                                           
140400     END-IF                                                               
140500     .                                                                    
140600 U310-99.                                                                 
140700     EXIT.                                                                
140800                                                                          
140900******************************************************************        
141000* Fehler in Fehlerprotokoll schreiben (gemeinsame Shop-Routine)           
141100*                                                                         
141200* In den grossen SQL-basierten Programmen dieser Abteilung fuellt         
141300* diese Routine einen GEN-ERROR-Satz und ruft WSYS022; ein reiner         
141400* Testdriver ohne Datenbankanbindung wie dieser begnuegt sich mit         
141500* der DISPLAY-Meldung, damit der Fehler wenigstens im Batch-              
141600* Protokoll sichtbar bleibt. Wird angesprungen aus F100 (Datei-           
141700* fehler ELPRIS-TODAY-F) und aus B110 (unbekannter RC aus                 
141800* SSFSPP0M) -- Auftrag SSFNEW-EL-13.                                      
141900******************************************************************        
142000 Z999-ERRLOG SECTION.                                                     
142100 Z999-00.                                                                 
142200*    ---> W-DUMMY wird hier nur belegt, damit ein spaeterer Ausbau        
142300*         (z.B. GEN-ERROR-Satz wie in den SQL-Programmen dieser           
142400*         Abteilung) das Feld bereits vorfindet                           
142500     MOVE K-MODUL TO W-DUMMY                                              
142600     DISPLAY "Programmfehler in " K-MODUL                                 
142700     .                                                                    
142800 Z999-99.                                                                 
142900     EXIT.                                                                
143000                                                                          
143100******************************************************************        
143200* Bekannte Einschraenkungen (Stand C.01.01), fuer den naechsten           
143300* Bearbeiter festgehalten statt muendlich weitergegeben:                  
143400*                                                                         
143500*  - maximal 10 Token im Startup-Parameter (MAX-PARM-TOKENS), ein         
143600*    elfter waere schlicht ignoriert -- bei den vier bekannten            
143700*    Optionen bislang nie ein Problem gewesen                             
143800*  - --charging und --sorted lassen sich kombinieren, --charging          
143900*    allein ohne --zone fuehrt regulaer zum ZONE-Fehlerabbruch            
144000*  - GETSTARTUPTEXT und COBOLASSIGN sind Tandem-NonStop-eigene            
144100*    Utilities, keine Standard-COBOL-Sprachelemente                       
144200*  - die vier Marktgebiete SE1-SE4 sind Konstanten, keine Tabelle         
144300*    -- eine Erweiterung um weitere nordische Zonen erfordert eine        
144400*    Codeaenderung, keine reine Datenpflege                               
144500*  - dieser Treiber druckt selbst nichts; alle Berichte (sortierte        
144600*    Liste, Zusammenfassung, Ladefenster) entstehen in SSFSPP0M           
144700*  - Auftragsnummern SSFNEW-EL-nn werden fortlaufend vergeben und         
144800*    nicht wiederverwendet, auch wenn ein Auftrag storniert wird          
144900*  - Versionsnummer und Datum im Kopfkommentar sind von Hand zu           
145000*    pflegen, es gibt keine automatische Versionsverwaltung dafuer        
145100*  - Testdaten fuer den Testbetrieb liegen unter demselben Namens-        
145200*    schema wie die Produktionsdateien, nur in einem anderen              
145300*    Verzeichnis -- ueber die JCL/den Job gesteuert, nicht im Code        
145400*  - dieses Kommentarende markiert keine funktionale Grenze, nur          
145500*    das Ende der Betriebshinweise dieses Abschnitts                      
145600*  - MAX-ELPRIS-EINTRAEGE = 48 setzt voraus, dass Heute- und              
145700*    Folgetag-Datei zusammen nicht mehr als 48 Stundensaetze              
145800*    liefern; bei einer Zeitumstellung mit 23- oder 25-Stunden-Tag        
145900*    ist das nicht immer exakt der Fall, wurde aber bislang nicht         
146000*    beanstandet                                                          
146100*  - keine eigene LOG-Datei dieses Treibers; alle Meldungen laufen        
146200*    ueber DISPLAY in das Batch-Protokoll des Auftrags                    
146300*  - CLASS ALPHNUM in SPECIAL-NAMES ist historisch, wird von diesem       
146400*    Treiber derzeit an keiner Stelle abgefragt                           
146500*  - das Jahrhundert-Fenster in U300-DEFAULT-TODAY (< 50 -> 20xx)         
146600*    ist auf absehbare Zeit ausreichend, muesste aber bei einer           
146700*    absehbaren Systemablösung neu bewertet werden                        
146800*  - Z999-ERRLOG schreibt nur nach DISPLAY, kein persistentes             
146900*    Fehlerprotokoll wie in den SQL-Programmen dieser Abteilung           
147000*                                                                         
147100* ENDE Source-Programm                                                    
147200*                                                                         
147300* Ab hier keine weiteren Paragraphen -- Aenderungen bitte immer           
147400* zusammen mit einem Eintrag im Kopf-Kommentar (Vers./Datum/von)          
147500* vornehmen, wie es in dieser Abteilung ueblich ist.                      
147600******************************************************************        
