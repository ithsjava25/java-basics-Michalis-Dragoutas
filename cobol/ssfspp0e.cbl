000100* Steuerkarten fuer den Uebersetzungslauf (Rechenzentrum-Standard);       
000200* ASC2EBC/EBC2ASC werden benoetigt, da die schwedischen Sonderzeichen     
000300* (ä ö å) in den Berichtszeilen ueber die Codepage-Umsetzung laufen;      
000400* SAVEABEND sichert im Fehlerfall den Speicherauszug fuer die             
000500* nachtraegliche Auswertung durch das Rechenzentrum                       
000600?CONSULT $SYSTEM.SYSTEM.COBOLEX0                                          
000700?SEARCH  $SYSTEM.SYSTEM.COBOLLIB                                          
000800?SEARCH  =TALLIB                                                          
000900?SEARCH  =ASC2EBC                                                         
001000?SEARCH  =EBC2ASC                                                         
001100?SEARCH  =WSYS022                                                         
001200?NOLMAP, SYMBOLS, INSPECT                                                 
001300?SAVE ALL                                                                 
001400?SAVEABEND                                                                
001500?LINES 66                                                                 
001600?CHECK 3                                                                  
001700                                                                          
001800 IDENTIFICATION DIVISION.                                                 
001900                                                                          
002000 PROGRAM-ID. SSFSPP0M.                                                    
002100 AUTHOR. H WEISS.                                                         
002200 INSTALLATION. WSOFT ABT ENERGIEHANDEL.                                   
002300 DATE-WRITTEN. 1991-04-15.                                                
002400 DATE-COMPILED.                                                           
002500 SECURITY. NUR INTERNE VERWENDUNG - KEINE WEITERGABE.                     
002600                                                                          
002700*****************************************************************         
002800* Letzte Aenderung :: 2003-04-11                                          
002900* Letzte Version   :: C.02.01                                             
003000* Kurzbeschreibung :: SSF-Modul Spotpreis-Auswertung Stromboerse          
003100* Auftrag          :: SSFNEW-EL-04 SSFNEW-EL-07 SSFNEW-EL-09              
003200*                     SSFNEW-EL-11 SSFNEW-EL-14 SSFNEW-EL-16              
003300*----------------------------------------------------------------*        
003400* Vers. | Datum    | von | Kommentar                             *        
003500*-------|----------|-----|---------------------------------------*        
003600*A.00.00|1991-04-15| hjw | Neuerstellung                                  
003700*A.00.01|1991-07-02| hjw | Sortierte Liste (--sorted), Selection-         
003800*        |          |     | Sort stabil nach Preis absteigend             
003900*A.01.00|1992-02-14| hjw | Ladefenster-Suche (Sliding Window) neu         
004000*A.01.01|1992-03-05| kl  | Ergebnis-Zeile 2x ausgegeben (Auftrag          
004100*        |          |     | des Fachbereichs, nicht aendern!)             
004200*B.00.00|1993-09-06| rz  | Verarbeitung Folgetag-Datensaetze fuer         
004300*        |          |     | Ladefenster (kombinierte Satzmenge)           
004400*B.00.01|1996-05-20| hjw | Min/Max/Mittel getrennt von sortierter         
004500*        |          |     | Liste, nur auf Heute-Datensaetze              
004600*B.01.00|1997-08-04| kl  | Oere-Formatierung E100 neu (COMPUTE            
004700*        |          |     | ROUNDED statt manueller Rundung)              
004800*C.00.00|1998-11-30| rz  | Jahr-2000: DATE-COMPILED/WHEN-COMPILED         
004900*        |          |     | ohne FUNCTION-Aufruf geprueft                 
005000*C.01.00|1999-06-02| hjw | Auftrag SSFNEW-EL-09: Stundenspanne            
005100*        |          |     | 23-00 statt 23-24 (Tagesuebergang)            
005200*C.01.01|1999-09-14| kl  | Auftrag SSFNEW-EL-07: RC 9999 bei nicht        
005300*        |          |     | auswertbarem LINK-CHARGING-HOURS-Wert         
005400*C.01.02|1999-12-08| rz  | "Not enough data" Meldung ergaenzt             
005500*C.01.03|2000-01-06| rz  | Jahrtausendwechsel im Testbetrieb be-          
005600*        |          |     | obachtet, keine Beanstandung, Log-            
005700*        |          |     | Eintrag laut Revisionsvorgabe                 
005800*C.02.00|2001-09-24| hjw | Auftrag SSFNEW-EL-13: LINK-RC wird nicht       
005900*        |          |     | mehr blind auf ZERO gesetzt, sondern          
006000*        |          |     | vom Treiber ausgewertet (siehe SPPDRV0O       
006100*        |          |     | Z999-ERRLOG)                                  
006200*C.02.01|2003-04-11| kl  | Auftrag SSFNEW-EL-16: Kommentierung der        
006300*        |          |     | Ladefenster-Logik fuer Revision erwei-        
006400*        |          |     | tert, keine Aenderung der Verarbeitung        
006500*----------------------------------------------------------------*        
006600*                                                                         
006700* Programmbeschreibung                                                    
006800* --------------------                                                    
006900* Wertet die von SPPDRV0O in ELPRIS-TABELLE (EXTERNAL) bereit-            
007000* gestellten Spotpreis-Datensaetze aus:                                   
007100*   - sortierte Liste absteigend nach Preis (--sorted)                    
007200*   - Min-/Max-/Mittelpreis-Bericht ueber die Heute-Datensaetze           
007300*   - Ladefenster-Suche: guenstigstes zusammenhaengendes Fenster          
007400*     von N Stunden ueber Heute (+ Morgen, falls vorhanden)               
007500* wegen EXTERNAL: Aenderung an ELPRIS-TABELLE / ELPRIS-ANZ /              
007600* HEUTE-ANZ erfordert Anpassung auch in SPPDRV0O.                         
007700*                                                                         
007800* Hinweis fuer den naechsten Bearbeiter: SSFSPP0M erzeugt selbst          
007900* keine eigene Druckdatei, sondern schreibt seine Berichtszeilen          
008000* per DISPLAY in den Sysout-Kanal des Treibers SPPDRV0O; wer die          
008100* Ausgabe auf eine echte Reportdatei umstellen will, muss dies in         
008200* SPPDRV0O tun (SSFSPP0M kennt keine FDs).                                
008300*                                                                         
008400* Verantwortlich fuer die Fachlogik: Abteilung Energiehandel              
008500* (Ansprechpartner siehe Auftragsverwaltung); fuer den Programmlauf       
008600* selbst das Rechenzentrum gemaess Steuerplan SSFNEW.                     
008700*                                                                         
008800* Ein- und Ausgaben im Ueberblick:                                        
008900*   Eingabe  -- LINK-REC (Aufrufparameter des Treibers)                   
009000*             -- ELPRIS-TABELLE / ELPRIS-ANZ / HEUTE-ANZ (EXTERNAL)       
009100*   Ausgabe  -- Berichtszeilen per DISPLAY (kein eigenes File)            
009200*             -- LINK-RC (Rueckmeldung an den Treiber)                    
009300*                                                                         
009400* Beispielaufrufe (aus Sicht des Treibers, zur Orientierung):             
009500*   nur Zusammenfassung          : LINK-SORTED-FLAG   = "N"               
009600*                                   LINK-CHARGING-FLAG = "N"              
009700*   sortierte Liste zusaetzlich  : LINK-SORTED-FLAG   = "Y"               
009800*   Ladefenster 4 Stunden        : LINK-CHARGING-FLAG = "Y"               
009900*                                   LINK-CHARGING-HOURS = 4               
010000*                                                                         
010100******************************************************************        
010200                                                                          
010300 ENVIRONMENT DIVISION.                                                    
010400 CONFIGURATION SECTION.                                                   
010500* SWITCH-15 ist der von SPPDRV0O unabhaengige "--version"-Schalter        
010600* dieses Moduls (JCL-Parameter UPSI, Bit 15); CLASS ALPHNUM stammt        
010700* noch aus einer frueheren Parameterpruefung innerhalb des Moduls,        
010800* die inzwischen vollstaendig in den Treiber verlagert wurde, wird        
010900* aber aus Kompatibilitaet zu alten SPECIAL-NAMES-Kopien nicht            
011000* entfernt (siehe Bekannte Einschraenkungen am Ende des Programms)        
011100 SPECIAL-NAMES.                                                           
011200     SWITCH-15 IS ANZEIGE-VERSION                                         
011300         ON STATUS IS SHOW-VERSION                                        
011400     CLASS ALPHNUM IS "0123456789"                                        
011500                      "abcdefghijklmnopqrstuvwxyz"                        
011600                      "ABCDEFGHIJKLMNOPQRSTUVWXYZ"                        
011700                      " .,;-_!$%&/=*+".                                   
011800                                                                          
011900 DATA DIVISION.                                                           
012000 WORKING-STORAGE SECTION.                                                 
012100*--------------------------------------------------------------------*    
012200* Comp-Felder: Praefix Cn mit n = Anzahl Digits                           
012300*   C4-I1/C4-I2    -- PERFORM-VARYING-Indices (I1 aeussere, I2 innere     
012400*                     Schleife, z.B. Fenstersumme in D310/D311)           
012500*   C4-COUNT       -- laufende Satzanzahl (ELPRIS-ANZ) fuer D100          
012600*   C4-BEST        -- Index des bisher besten Kandidaten (Sortierung      
012700*                     und Ladefenster-Suche gemeinsam genutzt)            
012800*   C4-MIN-IDX/C4-MAX-IDX -- Index des Min-/Max-Preis-Satzes in D200      
012900*   C4-LAST-START  -- letzter zulaessiger Fensterstart (D300)             
013000*   C4-WEND        -- Fensterende-Index der laufenden Pruefung (D310)     
013100*--------------------------------------------------------------------*    
013200 01          COMP-FELDER.                                                 
013300     05      C4-I1               PIC S9(04) COMP.                         
013400     05      C4-I2               PIC S9(04) COMP.                         
013500     05      C4-COUNT            PIC S9(04) COMP.                         
013600     05      C4-BEST             PIC S9(04) COMP.                         
013700     05      C4-MIN-IDX          PIC S9(04) COMP.                         
013800     05      C4-MAX-IDX          PIC S9(04) COMP.                         
013900     05      C4-LAST-START       PIC S9(04) COMP.                         
014000     05      C4-WEND             PIC S9(04) COMP.                         
014100     05      FILLER              PIC X(04).                               
014200                                                                          
014300*--------------------------------------------------------------------*    
014400* Felder mit konstantem Inhalt: Praefix K                                 
014500*   K-MODUL -- fuer die --version-Anzeige (SWITCH-15 / SHOW-VERSION),     
014600*   dient dem Rechenzentrum zur Feststellung des im Steuerplan aktiv      
014700*   eingebundenen Laststands ohne Sichtung des Quellprogramms             
014800*--------------------------------------------------------------------*    
014900 01          KONSTANTE-FELDER.                                            
015000     05      K-MODUL             PIC X(08)  VALUE "SSFSPP0M".             
015100     05      FILLER              PIC X(02).                               
015200                                                                          
015300*--------------------------------------------------------------------*    
015400* Display-Felder: Praefix D -- reine Edit-Zwischenfelder fuer den         
015500* Aufbau der DISPLAY-Zeilen, tragen selbst keine Fachbedeutung            
015600*   D-NUM2     -- zweistellige Stundenangabe (Ladefenster-Beginn)         
015700*   D-NUM4     -- vorzeichenbehaftete 4-stellige Anzeige (frei, wird      
015800*                 derzeit von keiner Section mehr benoetigt, aber aus     
015900*                 Kompatibilitaet zu alten Testtreibern nicht entfernt)   
016000*   D-ORE-EDIT -- Oere-Betrag mit Nachkommastellen fuer STRING-Aufbau     
016100*--------------------------------------------------------------------*    
016200 01          DISPLAY-FELDER.                                              
016300     05      D-NUM2              PIC  9(02).                              
016400     05      D-NUM4              PIC -9(04).                              
016500     05      D-ORE-EDIT          PIC  ZZZZ9.99.                           
016600     05      FILLER              PIC X(02).                               
016700                                                                          
016800*--------------------------------------------------------------------*    
016900* Uebergabewerte fuer die Formatierungsroutinen (Praefix P, wie           
017000* Parameter fuer eine geCALLte Routine, hier innerhalb des Moduls):       
017100* E100-FORMAT-ORE liest P-ORE-INPUT und liefert P-ORE-OUTPUT,             
017200* E200-FORMAT-HOURSPAN liest P-HOUR-IN und liefert P-HOURSPAN-OUT --      
017300* beide Routinen werden von mehreren D0xx-Absaetzen gemeinsam genutzt,    
017400* daher die eigene Gruppe statt lokaler Felder je Aufrufstelle            
017500*--------------------------------------------------------------------*    
017600 01          PARAMETER-FELDER.                                            
017700     05      P-ORE-INPUT         PIC S9(03)V9(05) COMP-3.                 
017800     05      P-ORE-OUTPUT        PIC  9(05)V99    COMP-3.                 
017900     05      P-HOUR-IN           PIC  9(02).                              
018000     05      P-HOURSPAN-OUT      PIC  X(05).                              
018100     05      FILLER              PIC X(05).                               
018200                                                                          
018300*--------------------------------------------------------------------*    
018400* weitere Arbeitsfelder                                                   
018500*   W-MIN-PREIS/W-MAX-PREIS -- laufendes Minimum/Maximum in D200          
018600*   W-SUM-PREIS/W-AVG-PREIS -- Summe und Mittelwert des Tagespreises      
018700*   W-WIN-SUM               -- Summe des gerade geprueften Fensters       
018800*   W-BEST-SUM              -- Summe des bisher guenstigsten Fensters     
018900* alle mit S9(07) statt S9(03), da ueber bis zu 48 Saetze aufsummiert     
019000* wird und ein einzelner Preis theoretisch bis 999,99999 SEK/kWh geht     
019100*--------------------------------------------------------------------*    
019200 01          WORK-FELDER.                                                 
019300     05      W-MIN-PREIS         PIC S9(03)V9(05) COMP-3.                 
019400     05      W-MAX-PREIS         PIC S9(03)V9(05) COMP-3.                 
019500     05      W-SUM-PREIS         PIC S9(07)V9(05) COMP-3.                 
019600     05      W-AVG-PREIS         PIC S9(07)V9(05) COMP-3.                 
019700     05      W-WIN-SUM           PIC S9(07)V9(05) COMP-3.                 
019800     05      W-BEST-SUM          PIC S9(07)V9(05) COMP-3.                 
019900     05      FILLER              PIC X(04).                               
020000* Sammelfeld fuer eine komplette DISPLAY-Zeile; wird von allen D0xx-      
020100* Absaetzen wiederverwendet und nach jeder Ausgabe auf SPACES gesetzt     
020200 01          ZEILE               PIC X(80) VALUE SPACES.                  
020300                                                                          
020400*--------------------------------------------------------------------*    
020500* Stundenspanne "HH-HH": Arbeitsbereich und Alpha-Sicht (REDEFINES).      
020600* E200-FORMAT-HOURSPAN fuellt W-HOUR-START/W-HOUR-END numerisch und       
020700* liest anschliessend W-HOURSPAN-ALPHA als fertige "HH-HH"-Anzeige --     
020800* spart die sonst noetige STRING-Anweisung fuer diesen einen Zweck.       
020900* KEIN FILLER: die Gruppe ist exakt so breit wie ihre REDEFINES-Sicht.    
021000*--------------------------------------------------------------------*    
021100 01          W-HOURSPAN-WORK.                                             
021200     05      W-HOUR-START        PIC 9(02).                               
021300     05      FILLER              PIC X     VALUE "-".                     
021400     05      W-HOUR-END          PIC 9(02).                               
021500 01          W-HOURSPAN-ALPHA REDEFINES W-HOURSPAN-WORK                   
021600                                 PIC X(05).                               
021700                                                                          
021800*--------------------------------------------------------------------*    
021900* Datum CCYYMMDD in "CCYY-MM-DD" wandeln: Zerlegung und Alpha-Sicht.      
022000* W-DATE-SPLIT/W-DATE-NUM zerlegen den achtstelligen SW-DATUM-Wert in     
022100* CCYY/MM/DD; W-DATE-DISPLAY/W-DATE-ALPHA bauen daraus die Anzeige mit    
022200* Bindestrichen fuer SL-DATE in der sortierten Liste (D120).              
022300* Auch hier KEIN FILLER auf den REDEFINES-Paaren -- Breite ist durch      
022400* die jeweils andere Sicht der Gruppe bereits fest vorgegeben.            
022500*--------------------------------------------------------------------*    
022600 01          W-DATE-SPLIT.                                                
022700     05      W-DATE-CCYY         PIC 9(04).                               
022800     05      W-DATE-MM           PIC 9(02).                               
022900     05      W-DATE-DD           PIC 9(02).                               
023000 01          W-DATE-NUM REDEFINES W-DATE-SPLIT                            
023100                                 PIC 9(08).                               
023200 01          W-DATE-DISPLAY.                                              
023300     05      WD-CCYY             PIC 9(04).                               
023400     05      FILLER              PIC X     VALUE "-".                     
023500     05      WD-MM               PIC 9(02).                               
023600     05      FILLER              PIC X     VALUE "-".                     
023700     05      WD-DD               PIC 9(02).                               
023800 01          W-DATE-ALPHA REDEFINES W-DATE-DISPLAY                        
023900                                 PIC X(10).                               
024000                                                                          
024100*--------------------------------------------------------------------*    
024200* Ausgabestrukturen (siehe Fachbereichs-Vorgabe SSFNEW-EL-04/07) --       
024300* diese drei Gruppen halten nur Zwischenwerte fuer den Zeilenaufbau,      
024400* keine eigene Fachbedeutung ueber die jeweilige DISPLAY-Zeile hinaus     
024500*--------------------------------------------------------------------*    
024600* WS-SORTED-LINE   -- eine Zeile der --sorted-Ausgabe (D120)              
024700 01          WS-SORTED-LINE.                                              
024800     05      SL-DATE             PIC X(12).                               
024900     05      SL-SPAN             PIC X(11).                               
025000     05      SL-PRICE            PIC ZZZZ9.99.                            
025100     05      FILLER              PIC X(04) VALUE SPACES.                  
025200                                                                          
025300* WS-REPORT-SUMMARY -- Min-/Max-/Mittelpreis-Zwischenwerte (D220)         
025400 01          WS-REPORT-SUMMARY.                                           
025500     05      MIN-HOUR-SPAN       PIC X(05).                               
025600     05      MIN-PRICE-ORE       PIC 9(05)V99 COMP-3.                     
025700     05      MAX-HOUR-SPAN       PIC X(05).                               
025800     05      MAX-PRICE-ORE       PIC 9(05)V99 COMP-3.                     
025900     05      AVG-PRICE-ORE       PIC 9(05)V99 COMP-3.                     
026000     05      FILLER              PIC X(05) VALUE SPACES.                  
026100                                                                          
026200* WS-CHARGING-RESULT -- Ergebnis der Ladefenster-Suche (D320)             
026300 01          WS-CHARGING-RESULT.                                          
026400     05      CHG-START-HOUR      PIC 9(02).                               
026500     05      CHG-AVG-ORE         PIC 9(05)V99 COMP-3.                     
026600     05      FILLER              PIC X(10) VALUE SPACES.                  
026700                                                                          
026800*--------------------------------------------------------------------*    
026900* Arbeitskopie fuer die absteigende Sortierung (Selection-Sort,           
027000* stabil: bei Preisgleichheit gewinnt der zuerst gelesene Satz).          
027100* Getrennt von ELPRIS-TABELLE gehalten, damit SW-USED-SW den Satz         
027200* als "bereits ausgegeben" markieren kann, ohne die vom Treiber           
027300* gefuellte EXTERNAL-Tabelle selbst zu veraendern.                        
027400*   SW-ZONE/SW-DATUM/SW-STUNDE/SW-PREIS -- Kopie des ELPRIS-Eintrags      
027500*   SW-USED-SW/88 SW-USED               -- "schon gedruckt"-Merker        
027600*--------------------------------------------------------------------*    
027700 01          SORT-WORK.                                                   
027800     05      SORT-ENTRY          OCCURS 48 TIMES.                         
027900         10  SW-ZONE             PIC X(03).                               
028000         10  SW-DATUM            PIC 9(08).                               
028100         10  SW-STUNDE           PIC 9(02).                               
028200         10  SW-PREIS            PIC S9(03)V9(05) COMP-3.                 
028300         10  SW-USED-SW          PIC X.                                   
028400             88 SW-USED                        VALUE "Y".                 
028500         10  FILLER              PIC X(02).                               
028600                                                                          
028700*--------------------------------------------------------------------*    
028800* Recordtabelle Spotpreise: EXTERNAL, gemeinsam mit SPPDRV0O.             
028900* Layout und Reihenfolge sind identisch zur Kopie in SPPDRV0O -- der      
029000* Treiber liest die Boersendatei(en) und fuellt diese Tabelle, das        
029100* Modul liest sie hier nur; wegen EXTERNAL muss jede Feldaenderung        
029200* in BEIDEN Programmen gleichzeitig nachgezogen werden, sonst             
029300* verschieben sich Byte-Offsets zwischen Schreiber und Leser.             
029400*   ET-ZONE   -- Marktzone des Eintrags (SE1..SE4)                        
029500*   ET-DATUM  -- Liefertag CCYYMMDD (Heute oder Morgen)                   
029600*   ET-STUNDE -- Lieferstunde 00-23                                       
029700*   ET-PREIS  -- Spotpreis SEK/kWh, 5 Nachkommastellen                    
029800*--------------------------------------------------------------------*    
029900 01          ELPRIS-TABELLE EXTERNAL.                                     
030000     05      ELPRIS-EINTRAG      OCCURS 48 TIMES.                         
030100         10  ET-ZONE             PIC X(03).                               
030200         10  ET-DATUM            PIC 9(08).                               
030300         10  ET-STUNDE           PIC 9(02).                               
030400         10  ET-PREIS            PIC S9(03)V9(05) COMP-3.                 
030500         10  FILLER              PIC X(02).                               
030600                                                                          
030700* MAX-ELPRIS-EINTRAEGE ist kein EXTERNAL, sondern eine reine Konstante    
030800* dieses Moduls -- 24h Heute + max. 24h Morgen = 48 Tabellenplaetze       
030900 01          MAX-ELPRIS-EINTRAEGE PIC S9(04) COMP VALUE 48.               
031000* ELPRIS-ANZ -- Gesamtzahl der vom Treiber abgelegten Saetze              
031100* (Heute + ggf. Morgen), massgeblich fuer D100 und D300                   
031200 01          ELPRIS-ANZ           EXTERNAL PIC S9(04) COMP.               
031300* HEUTE-ANZ -- Anzahl davon, die zum Liefertag "Heute" gehoeren;          
031400* D200 wertet ausdruecklich nur diese ersten HEUTE-ANZ Eintraege aus      
031500 01          HEUTE-ANZ            EXTERNAL PIC S9(04) COMP.               
031600                                                                          
031700*--------------------------------------------------------------------*    
031800* LINKAGE SECTION -- Uebergabebereich vom Treiber SPPDRV0O; Layout        
031900* muss zeichengenau mit LINK-REC in SPPDRV0O uebereinstimmen, da der      
032000* Treiber per CALL ... USING dieselbe Struktur uebergibt                  
032100*   LINK-ZONE            -- vom Treiber validierte Marktzone              
032200*   LINK-SORTED-FLAG     -- "Y", falls --sorted angegeben wurde           
032300*   LINK-CHARGING-FLAG   -- "Y", falls --charging angegeben wurde         
032400*   LINK-CHARGING-HOURS  -- Fensterbreite in Stunden (0, falls ohne)      
032500*   LINK-RC              -- Rueckmeldung an den Treiber (B090-ENDE)       
032600*   LINK-DATE            -- vom Treiber ermitteltes/geprueftes Datum      
032700*--------------------------------------------------------------------*    
032800 LINKAGE SECTION.                                                         
032900 01          LINK-REC.                                                    
033000     05      LINK-HDR.                                                    
033100         10  LINK-ZONE            PIC X(03).                              
033200         10  LINK-SORTED-FLAG     PIC X(01).                              
033300         10  LINK-CHARGING-FLAG   PIC X(01).                              
033400         10  LINK-CHARGING-HOURS  PIC S9(04) COMP.                        
033500         10  LINK-RC              PIC S9(04) COMP.                        
033600         10  FILLER               PIC X(02).                              
033700     05      LINK-DATA.                                                   
033800         10  LINK-DATE            PIC 9(08).                              
033900         10  FILLER               PIC X(10).                              
034000                                                                          
034100******************************************************************        
034200* Aufbau der PROCEDURE DIVISION (Paragraphen-Praefixe):                   
034300*   A1xx -- Steuerung (einziger Einstiegspunkt)                           
034400*   B0xx -- Vorlauf / Verarbeitung / Ende                                 
034500*   C0xx -- Initialisierung der Arbeitsfelder                             
034600*   D1xx -- sortierte Liste (--sorted)                                    
034700*   D2xx -- Min-/Max-/Mittelpreis-Bericht                                 
034800*   D3xx -- Ladefenster-Suche (--charging)                                
034900*   E1xx/E2xx -- gemeinsame Formatierungsroutinen (Oere, Stundenspanne)   
035000******************************************************************        
035100 PROCEDURE DIVISION USING LINK-REC.                                       
035200                                                                          
035300******************************************************************        
035400* Steuerungs-Section -- einziger Einstiegspunkt des Moduls; wird          
035500* per CALL "SSFSPP0M" USING LINK-REC von SPPDRV0O B110 angesprungen.      
035600* SWITCH-15 (ANZEIGE-VERSION) erlaubt dem Rechenzentrum, den Stand        
035700* des eingebundenen Moduls ohne Testlauf abzufragen (JCL-Parameter        
035800* UPSI, siehe Steuerplan-Dokumentation), ohne die eigentliche             
035900* Auswertung anzustossen.                                                 
036000******************************************************************        
036100 A100-STEUERUNG SECTION.                                                  
036200 A100-00.                                                                 
036300*    ---> --version-Abfrage: Programmstand anzeigen und sofort            
036400*         beenden, ohne LINK-REC auszuwerten                              
036500     IF  SHOW-VERSION                                                     
036600         DISPLAY K-MODUL " vom: " WHEN-COMPILED                           
036700         STOP RUN                                                         
036800     END-IF                                                               
036900                                                                          
037000*    ---> regulaerer Ablauf: Vorlauf, Verarbeitung, Ende                  
037100     PERFORM B000-VORLAUF                                                 
037200     PERFORM B100-VERARBEITUNG                                            
037300     PERFORM B090-ENDE                                                    
037400     GOBACK                                                               
037500     .                                                                    
037600 A100-99.                                                                 
037700     EXIT.                                                                
037800                                                                          
037900******************************************************************        
038000* Vorlauf: alle Arbeitsfelder in einen definierten Anfangszustand         
038100* bringen, bevor irgendein D0xx-Bericht erzeugt wird                      
038200******************************************************************        
038300 B000-VORLAUF SECTION.                                                    
038400 B000-00.                                                                 
038500*    ---> einziger Vorlaufschritt: Arbeitsfelder initialisieren           
038600     PERFORM C000-INIT                                                    
038700     .                                                                    
038800 B000-99.                                                                 
038900     EXIT.                                                                
039000                                                                          
039100******************************************************************        
039200* Ende: Returncode an SPPDRV0O melden. LINK-RC bleibt ZERO, solange       
039300* SSFSPP0M selbst keinen Fehlerfall erkennt -- "Not enough data"          
039400* in D300 ist bewusst kein Fehler im Sinne von LINK-RC, sondern eine      
039500* zulaessige fachliche Situation (siehe D300-00).                         
039600******************************************************************        
039700 B090-ENDE SECTION.                                                       
039800 B090-00.                                                                 
039900*    ---> derzeit stets ZERO; RC-Auswertung liegt beim Treiber            
040000     MOVE ZERO TO LINK-RC                                                 
040100     .                                                                    
040200 B090-99.                                                                 
040300* Absatzende ohne weitere Verarbeitung                                    
040400     EXIT.                                                                
040500                                                                          
040600******************************************************************        
040700* Verarbeitung: Berichte je nach LINK-REC-Flags erzeugen. Die drei        
040800* Berichte sind voneinander unabhaengig -- LINK-SORTED-FLAG und           
040900* LINK-CHARGING-FLAG koennen beide, eines oder keines gesetzt sein;       
041000* der Min/Max/Mittel-Bericht (D200) wird dagegen immer erzeugt.           
041100******************************************************************        
041200 B100-VERARBEITUNG SECTION.                                               
041300 B100-00.                                                                 
041400*    ---> sortierte Liste nur bei --sorted                                
041500     IF  LINK-SORTED-FLAG = "Y"                                           
041600         PERFORM D100-PRINT-SORTED                                        
041700     END-IF                                                               
041800                                                                          
041900*    ---> Min/Max/Mittel-Bericht immer erzeugen                           
042000     PERFORM D200-PRINT-SUMMARY                                           
042100                                                                          
042200*    ---> Ladefenster-Suche nur bei --charging                            
042300     IF  LINK-CHARGING-FLAG = "Y"                                         
042400         PERFORM D300-HANDLE-CHARGING                                     
042500     END-IF                                                               
042600     .                                                                    
042700 B100-99.                                                                 
042800     EXIT.                                                                
042900                                                                          
043000******************************************************************        
043100* Initialisierung: SORT-WORK und WS-SORTED-LINE per MOVE SPACES,          
043200* die beiden COMP-3/COMP-haltigen Ausgabegruppen dagegen per              
043300* INITIALIZE, damit deren numerische Felder korrekt auf Null statt        
043400* auf Leerzeichen gesetzt werden (MOVE SPACES auf eine COMP-3-Gruppe      
043500* liefert kein verlaessliches Nullfeld)                                   
043600******************************************************************        
043700 C000-INIT SECTION.                                                       
043800 C000-00.                                                                 
043900*    ---> Arbeitskopie der Sortierung und die Ausgabezeile der            
044000*         sortierten Liste per MOVE SPACES leeren                         
044100     MOVE SPACES TO SORT-WORK                                             
044200     MOVE SPACES TO WS-SORTED-LINE                                        
044300*    ---> die beiden Berichtsgruppen mit COMP-3-Feldern per               
044400*         INITIALIZE auf numerisch Null bringen (siehe Kopf-              
044500*         kommentar dieser Section)                                       
044600     INITIALIZE WS-REPORT-SUMMARY                                         
044700     INITIALIZE WS-CHARGING-RESULT                                        
044800     .                                                                    
044900 C000-99.                                                                 
045000* Absatzende ohne weitere Verarbeitung                                    
045100     EXIT.                                                                
045200                                                                          
045300******************************************************************        
045400* Sortierte Liste (--sorted): absteigend nach Preis, stabil bei           
045500* Preisgleichheit; jede Zeile wird zweimal ausgegeben (siehe              
045600* Aenderung A.01.01 -- vom Fachbereich so gefordert). Verfahren:          
045700* Selection-Sort ueber die gesamte ELPRIS-ANZ-Satzmenge (Heute UND        
045800* Morgen, falls vorhanden), NICHT nur die Heute-Saetze wie in D200 --     
045900* der Fachbereich will die guenstigsten Stunden ueber beide Tage          
046000* sehen, waehrend der Min/Max/Mittel-Bericht taggenau bleiben soll.       
046100******************************************************************        
046200 D100-PRINT-SORTED SECTION.                                               
046300 D100-00.                                                                 
046400*    ---> gesamte Satzmenge einmal in die Arbeitskopie uebernehmen        
046500     MOVE ELPRIS-ANZ TO C4-COUNT                                          
046600     PERFORM D101-COPY-TO-SORTWORK VARYING C4-I1 FROM 1 BY 1              
046700             UNTIL C4-I1 > C4-COUNT                                       
046800*    ---> je Durchlauf den bisher hoechsten noch nicht gedruckten         
046900*         Preis suchen und ausgeben, bis alle Saetze dran waren           
047000     PERFORM D110-SELECT-AND-PRINT-MAX VARYING C4-I2 FROM 1 BY 1          
047100             UNTIL C4-I2 > C4-COUNT                                       
047200     .                                                                    
047300 D100-99.                                                                 
047400     EXIT.                                                                
047500                                                                          
047600******************************************************************        
047700* Einen ELPRIS-Eintrag in die Arbeitskopie SORT-WORK uebernehmen;         
047800* SW-USED-SW wird explizit auf "N" gesetzt, da SORT-WORK zwar in          
047900* C000-INIT auf SPACES gestellt wurde, aber nach jedem Modulaufruf        
048000* neu befuellt wird und ein sauberer Anfangszustand je Eintrag            
048100* wichtiger ist als sich auf den Vorlauf allein zu verlassen              
048200******************************************************************        
048300 D101-COPY-TO-SORTWORK.                                                   
048400*    ---> Zone, Datum, Stunde, Preis 1:1 aus der EXTERNAL-Tabelle         
048500*         uebernehmen, danach den Ausgabe-Merker zuruecksetzen            
048600     MOVE ET-ZONE(C4-I1)   TO SW-ZONE(C4-I1)                              
048700     MOVE ET-DATUM(C4-I1)  TO SW-DATUM(C4-I1)                             
048800     MOVE ET-STUNDE(C4-I1) TO SW-STUNDE(C4-I1)                            
048900     MOVE ET-PREIS(C4-I1)  TO SW-PREIS(C4-I1)                             
049000     MOVE "N"              TO SW-USED-SW(C4-I1)                           
049100     .                                                                    
049200                                                                          
049300******************************************************************        
049400* Noch nicht ausgegebenen Satz mit hoechstem Preis suchen (stabil,        
049500* d.h. bei Gleichstand gewinnt der niedrigere Index) und drucken.         
049600* C4-BEST = ZERO ist der Anfangswert vor jedem Durchlauf und dient        
049700* D111 zugleich als "noch keinen Kandidaten gefunden"-Kennzeichen,        
049800* da Tabellenindizes bei 1 beginnen und ZERO daher nie ein gueltiger      
049900* Index sein kann.                                                        
050000******************************************************************        
050100 D110-SELECT-AND-PRINT-MAX.                                               
050200     MOVE ZERO TO C4-BEST                                                 
050300     PERFORM D111-SCAN-FOR-MAX VARYING C4-I1 FROM 1 BY 1                  
050400             UNTIL C4-I1 > C4-COUNT                                       
050500     SET SW-USED(C4-BEST) TO TRUE                                         
050600     PERFORM D120-BUILD-AND-PRINT-LINE                                    
050700     .                                                                    
050800                                                                          
050900******************************************************************        
051000* Einen Kandidaten fuer den naechsthoechsten Preis pruefen; wegen         
051100* "> " (strikt groesser, nicht >=) gewinnt bei Preisgleichheit stets      
051200* der zuerst gefundene (niedrigere) Index -- das ist die geforderte       
051300* Stabilitaet der Sortierung aus Aenderung A.00.01                        
051400******************************************************************        
051500 D111-SCAN-FOR-MAX.                                                       
051600*    ---> bereits gedruckte Saetze (SW-USED) werden bei der Suche         
051700*         nach dem naechsthoechsten Preis uebersprungen                   
051800     IF  NOT SW-USED(C4-I1)                                               
051900*        ---> erster noch nicht gedruckter Satz dieses Durchlaufs:        
052000*             unbedingt als vorlaeufigen Bestwert uebernehmen             
052100         IF  C4-BEST = ZERO                                               
052200             MOVE C4-I1 TO C4-BEST                                        
052300         ELSE                                                             
052400*            ---> nur bei echt hoeherem Preis ablösen (">" statt          
052500*                 ">="), damit der zuerst gefundene Satz bei              
052600*                 Gleichstand gewinnt                                     
052700             IF  SW-PREIS(C4-I1) > SW-PREIS(C4-BEST)                      
052800                 MOVE C4-I1 TO C4-BEST                                    
052900             END-IF                                                       
053000         END-IF                                                           
053100     END-IF                                                               
053200     .                                                                    
053300                                                                          
053400******************************************************************        
053500* Ausgabezeile fuer C4-BEST aufbauen und zweifach ausgeben. Der           
053600* doppelte DISPLAY ist keine alte Fehlfunktion, sondern seit A.01.01      
053700* fachlich so gewollt (Doppelbeleg fuer den Zwischenausdruck der          
053800* Haendlerabteilung) -- vor einer Bereinigung erst mit dem Fach-          
053900* bereich Ruecksprache halten, siehe Kommentar zur Aenderung.             
054000******************************************************************        
054100 D120-BUILD-AND-PRINT-LINE.                                               
054200     MOVE SPACES         TO WS-SORTED-LINE                                
054300*    ---> CCYYMMDD ueber die REDEFINES-Sicht W-DATE-NUM in die drei       
054400*         Einzelfelder zerlegen, dann mit Bindestrichen neu aufbauen      
054500     MOVE SW-DATUM(C4-BEST) TO W-DATE-NUM                                 
054600     MOVE W-DATE-CCYY    TO WD-CCYY                                       
054700     MOVE W-DATE-MM      TO WD-MM                                         
054800     MOVE W-DATE-DD      TO WD-DD                                         
054900     MOVE W-DATE-ALPHA   TO SL-DATE(1:10)                                 
055000                                                                          
055100*    ---> Stundenspanne und Preis ueber die gemeinsamen E1xx/E2xx-        
055200*         Formatierungsroutinen aufbereiten (siehe dort)                  
055300     MOVE SW-STUNDE(C4-BEST) TO P-HOUR-IN                                 
055400     PERFORM E200-FORMAT-HOURSPAN                                         
055500     MOVE P-HOURSPAN-OUT TO SL-SPAN(1:5)                                  
055600                                                                          
055700     MOVE SW-PREIS(C4-BEST) TO P-ORE-INPUT                                
055800     PERFORM E100-FORMAT-ORE                                              
055900     MOVE P-ORE-OUTPUT   TO SL-PRICE                                      
056000                                                                          
056100     STRING SL-DATE  DELIMITED BY SIZE,                                   
056200             SL-SPAN  DELIMITED BY SIZE,                                  
056300             SL-PRICE DELIMITED BY SIZE,                                  
056400             " öre"  DELIMITED BY SIZE                                    
056500     INTO   ZEILE                                                         
056600     DISPLAY ZEILE                                                        
056700     DISPLAY ZEILE                                                        
056800     MOVE SPACES TO ZEILE                                                 
056900     .                                                                    
057000                                                                          
057100******************************************************************        
057200* Min-/Max-/Mittelpreis ueber die Heute-Datensaetze (nur HEUTE-ANZ        
057300* Eintraege, unabhaengig von der Ladefenster-Satzmenge). Seit             
057400* Aenderung B.00.01 bewusst getrennt von der sortierten Liste, die        
057500* ja auch Morgen-Saetze einbeziehen kann -- der Fachbereich will den      
057600* Tagesbericht ausschliesslich auf den laufenden Liefertag beziehen.      
057700******************************************************************        
057800 D200-PRINT-SUMMARY SECTION.                                              
057900 D200-00.                                                                 
058000*    ---> keine Heute-Saetze uebergeben: Bericht entfaellt komplett,      
058100*         kein Fehlerfall (LINK-RC bleibt unberuehrt)                     
058200     IF  HEUTE-ANZ = ZERO                                                 
058300         EXIT SECTION                                                     
058400     END-IF                                                               
058500                                                                          
058600*    ---> ersten Heute-Satz als Anfangswert fuer Min und Max nehmen,      
058700*         damit die erste Vergleichsschleife immer einen gueltigen        
058800*         Bezugswert hat                                                  
058900     MOVE ET-PREIS(1) TO W-MIN-PREIS                                      
059000     MOVE ET-PREIS(1) TO W-MAX-PREIS                                      
059100     MOVE ZERO        TO W-SUM-PREIS                                      
059200     MOVE 1           TO C4-MIN-IDX                                       
059300     MOVE 1           TO C4-MAX-IDX                                       
059400                                                                          
059500*    ---> alle Heute-Saetze in Min/Max/Summe einarbeiten                  
059600     PERFORM D210-ACCUMULATE-ONE VARYING C4-I1 FROM 1 BY 1                
059700             UNTIL C4-I1 > HEUTE-ANZ                                      
059800                                                                          
059900*    ---> arithmetisches Mittel ueber die Heute-Satzmenge                 
060000     COMPUTE W-AVG-PREIS = W-SUM-PREIS / HEUTE-ANZ                        
060100                                                                          
060200     PERFORM D220-BUILD-SUMMARY-LINES                                     
060300     .                                                                    
060400 D200-99.                                                                 
060500     EXIT.                                                                
060600                                                                          
060700******************************************************************        
060800* Einen Heute-Datensatz in Min/Max/Summe einarbeiten. Beide IFs           
060900* koennen im selben Durchlauf zutreffen (Satz 1, bevor ein zweiter        
061000* Satz gelesen wurde) -- das ist gewollt, da beide Vergleiche jeweils     
061100* gegen den aktuellen Min-/Max-Stand pruefen, nicht gegeneinander.        
061200******************************************************************        
061300 D210-ACCUMULATE-ONE.                                                     
061400*    ---> laufende Summe fortschreiben                                    
061500     ADD ET-PREIS(C4-I1) TO W-SUM-PREIS                                   
061600*    ---> ggf. neuen Minimalwert und dessen Index merken                  
061700     IF  ET-PREIS(C4-I1) < W-MIN-PREIS                                    
061800         MOVE ET-PREIS(C4-I1) TO W-MIN-PREIS                              
061900         MOVE C4-I1           TO C4-MIN-IDX                               
062000     END-IF                                                               
062100*    ---> ggf. neuen Maximalwert und dessen Index merken                  
062200     IF  ET-PREIS(C4-I1) > W-MAX-PREIS                                    
062300         MOVE ET-PREIS(C4-I1) TO W-MAX-PREIS                              
062400         MOVE C4-I1           TO C4-MAX-IDX                               
062500     END-IF                                                               
062600     .                                                                    
062700                                                                          
062800******************************************************************        
062900* Die drei Berichtszeilen "Laegsta/Hoegsta/Medelpris" aufbauen            
063000* und ausgeben. Texte bewusst in schwedischer Sprache gehalten, da        
063100* der Bericht direkt an die Handelsabteilung Stockholm geht -- nicht      
063200* aendern, ohne vorher mit dem dortigen Fachbereich abzustimmen.          
063300******************************************************************        
063400 D220-BUILD-SUMMARY-LINES.                                                
063500*    ---> Zeile 1: guenstigste Stunde des Tages                           
063600     MOVE ET-STUNDE(C4-MIN-IDX) TO P-HOUR-IN                              
063700     PERFORM E200-FORMAT-HOURSPAN                                         
063800     MOVE P-HOURSPAN-OUT TO MIN-HOUR-SPAN                                 
063900     MOVE W-MIN-PREIS    TO P-ORE-INPUT                                   
064000     PERFORM E100-FORMAT-ORE                                              
064100     MOVE P-ORE-OUTPUT   TO MIN-PRICE-ORE                                 
064200                                                                          
064300*    ---> Zeile 2: teuerste Stunde des Tages                              
064400     MOVE ET-STUNDE(C4-MAX-IDX) TO P-HOUR-IN                              
064500     PERFORM E200-FORMAT-HOURSPAN                                         
064600     MOVE P-HOURSPAN-OUT TO MAX-HOUR-SPAN                                 
064700     MOVE W-MAX-PREIS    TO P-ORE-INPUT                                   
064800     PERFORM E100-FORMAT-ORE                                              
064900     MOVE P-ORE-OUTPUT   TO MAX-PRICE-ORE                                 
065000                                                                          
065100*    ---> Zeile 3: arithmetisches Mittel ueber alle Heute-Saetze          
065200     MOVE W-AVG-PREIS    TO P-ORE-INPUT                                   
065300     PERFORM E100-FORMAT-ORE                                              
065400     MOVE P-ORE-OUTPUT   TO AVG-PRICE-ORE                                 
065500                                                                          
065600*    ---> Zeile 1 ausgeben: guenstigste Stunde                            
065700     MOVE MIN-PRICE-ORE  TO D-ORE-EDIT                                    
065800     STRING "Lägsta pris: "  DELIMITED BY SIZE,                           
065900             MIN-HOUR-SPAN    DELIMITED BY SIZE,                          
066000             " "              DELIMITED BY SIZE,                          
066100             D-ORE-EDIT       DELIMITED BY SIZE,                          
066200             " öre"           DELIMITED BY SIZE                           
066300     INTO   ZEILE                                                         
066400     DISPLAY ZEILE                                                        
066500     MOVE SPACES TO ZEILE                                                 
066600                                                                          
066700*    ---> Zeile 2 ausgeben: teuerste Stunde                               
066800     MOVE MAX-PRICE-ORE  TO D-ORE-EDIT                                    
066900     STRING "Högsta pris: "  DELIMITED BY SIZE,                           
067000             MAX-HOUR-SPAN    DELIMITED BY SIZE,                          
067100             " "              DELIMITED BY SIZE,                          
067200             D-ORE-EDIT       DELIMITED BY SIZE,                          
067300             " öre"           DELIMITED BY SIZE                           
067400     INTO   ZEILE                                                         
067500     DISPLAY ZEILE                                                        
067600     MOVE SPACES TO ZEILE                                                 
067700                                                                          
067800*    ---> Zeile 3 ausgeben: Tagesmittel                                   
067900     MOVE AVG-PRICE-ORE  TO D-ORE-EDIT                                    
068000     STRING "Medelpris: "    DELIMITED BY SIZE,                           
068100             D-ORE-EDIT       DELIMITED BY SIZE,                          
068200             " öre"           DELIMITED BY SIZE                           
068300     INTO   ZEILE                                                         
068400     DISPLAY ZEILE                                                        
068500     MOVE SPACES TO ZEILE                                                 
068600     .                                                                    
068700                                                                          
068800******************************************************************        
068900* Ladefenster-Suche (--charging): guenstigstes zusammenhaengendes         
069000* Fenster von LINK-CHARGING-HOURS Stunden ueber die kombinierte           
069100* Satzmenge (ELPRIS-ANZ Eintraege, Original-Reihenfolge!). Anders         
069200* als D100 wird hier NICHT sortiert, sondern ein gleitendes Fenster       
069300* (Sliding Window, seit Aenderung A.01.00) ueber die unveraenderte        
069400* Zeitreihe geschoben -- ein zusammenhaengender Ladezeitraum darf         
069500* die Reihenfolge der Stunden ja nicht durcheinanderbringen.              
069600******************************************************************        
069700 D300-HANDLE-CHARGING SECTION.                                            
069800 D300-00.                                                                 
069900*    ---> zu wenig Datensaetze fuer die gewuenschte Fensterbreite,        
070000*         oder Fensterbreite <= 0: kein Fehlerfall, nur Hinweistext       
070100*         (LINK-RC bleibt ZERO, siehe B090-ENDE)                          
070200     IF  ELPRIS-ANZ < LINK-CHARGING-HOURS                                 
070300     OR  LINK-CHARGING-HOURS NOT > ZERO                                   
070400         DISPLAY "Not enough data for charging window."                   
070500         EXIT SECTION                                                     
070600     END-IF                                                               
070700                                                                          
070800*    ---> letzter zulaessiger Fensterstart, damit das Fenster noch        
070900*         vollstaendig in die vorhandene Satzmenge passt                  
071000     COMPUTE C4-LAST-START = ELPRIS-ANZ - LINK-CHARGING-HOURS + 1         
071100     MOVE ZERO TO C4-BEST                                                 
071200                                                                          
071300*    ---> jeden moeglichen Fensterstart pruefen (Sliding Window)          
071400     PERFORM D310-TRY-ONE-WINDOW VARYING C4-I1 FROM 1 BY 1                
071500             UNTIL C4-I1 > C4-LAST-START                                  
071600                                                                          
071700     PERFORM D320-BUILD-CHARGING-LINES                                    
071800     .                                                                    
071900 D300-99.                                                                 
072000     EXIT.                                                                
072100                                                                          
072200******************************************************************        
072300* Summe der Preise fuer das bei C4-I1 beginnende Fenster bilden           
072400* und gegen das bisher guenstigste Fenster pruefen (strikt kleiner        
072500* -- das zuerst gefundene Minimum gewinnt bei Gleichstand, analog         
072600* zur Stabilitaetsregel der sortierten Liste in D111)                     
072700******************************************************************        
072800 D310-TRY-ONE-WINDOW.                                                     
072900     MOVE ZERO TO W-WIN-SUM                                               
073000*    ---> Fensterende = Fensterstart + Fensterbreite - 1                  
073100     COMPUTE C4-WEND = C4-I1 + LINK-CHARGING-HOURS - 1                    
073200                                                                          
073300     PERFORM D311-SUM-ONE-HOUR VARYING C4-I2 FROM C4-I1 BY 1              
073400             UNTIL C4-I2 > C4-WEND                                        
073500                                                                          
073600*    ---> erstes Fenster wird unbedingt uebernommen (C4-BEST = ZERO       
073700*         bedeutet noch kein Vergleichswert vorhanden), danach nur        
073800*         bei echter Verbesserung (strikt kleinere Summe)                 
073900     IF  C4-BEST = ZERO                                                   
074000         MOVE W-WIN-SUM TO W-BEST-SUM                                     
074100         MOVE C4-I1     TO C4-BEST                                        
074200     ELSE                                                                 
074300         IF  W-WIN-SUM < W-BEST-SUM                                       
074400             MOVE W-WIN-SUM TO W-BEST-SUM                                 
074500             MOVE C4-I1     TO C4-BEST                                    
074600         END-IF                                                           
074700     END-IF                                                               
074800     .                                                                    
074900                                                                          
075000******************************************************************        
075100* Eine Stunde zur Fenstersumme addieren -- eigener Absatz statt           
075200* Inline-ADD, da D310 diese Summierung als innere PERFORM-VARYING-        
075300* Schleife ueber C4-I2 benoetigt (Absatz, kein SECTION-Aufruf)            
075400******************************************************************        
075500 D311-SUM-ONE-HOUR.                                                       
075600     ADD ET-PREIS(C4-I2) TO W-WIN-SUM                                     
075700     .                                                                    
075800                                                                          
075900******************************************************************        
076000* Ergebniszeilen der Ladefenster-Suche aufbauen und ausgeben. Der         
076100* Mittelpreis bezieht sich nur auf das gefundene Fenster (W-BEST-SUM      
076200* geteilt durch die Fensterbreite), nicht auf den gesamten Tag --         
076300* daher eigene COMPUTE-Anweisung statt Wiederverwendung von D200.         
076400******************************************************************        
076500 D320-BUILD-CHARGING-LINES.                                               
076600*    ---> Startstunde des gefundenen Fensters und dessen Mittelpreis      
076700*         ermitteln, bevor die Ausgabezeilen aufgebaut werden             
076800     MOVE ET-STUNDE(C4-BEST) TO CHG-START-HOUR                            
076900     COMPUTE W-AVG-PREIS = W-BEST-SUM / LINK-CHARGING-HOURS               
077000     MOVE W-AVG-PREIS TO P-ORE-INPUT                                      
077100     PERFORM E100-FORMAT-ORE                                              
077200     MOVE P-ORE-OUTPUT TO CHG-AVG-ORE                                     
077300                                                                          
077400*    ---> Zeile 1: Startstunde des guenstigsten Fensters                  
077500     MOVE CHG-START-HOUR TO D-NUM2                                        
077600     STRING "Påbörja laddning kl "  DELIMITED BY SIZE,                    
077700             D-NUM2                 DELIMITED BY SIZE,                    
077800             ":00"                  DELIMITED BY SIZE                     
077900     INTO   ZEILE                                                         
078000     DISPLAY ZEILE                                                        
078100     MOVE SPACES TO ZEILE                                                 
078200                                                                          
078300*    ---> Zeile 2: Mittelpreis des gefundenen Fensters                    
078400     MOVE CHG-AVG-ORE TO D-ORE-EDIT                                       
078500     STRING "Medelpris för fönster: " DELIMITED BY SIZE,                  
078600             D-ORE-EDIT               DELIMITED BY SIZE,                  
078700             " öre"                   DELIMITED BY SIZE                   
078800     INTO   ZEILE                                                         
078900     DISPLAY ZEILE                                                        
079000     MOVE SPACES TO ZEILE                                                 
079100     .                                                                    
079200                                                                          
079300******************************************************************        
079400* Oere-Formatierung: SEK/kWh * 100, kaufmaennisch auf 2 Dezimal-          
079500* stellen gerundet (Auftrag B.01.00 -- keine manuelle Rundung mehr).      
079600* Vor B.01.00 wurde hier von Hand auf/abgerundet, was bei genau           
079700* .xx5-Werten zu Rundungsdifferenzen gegenueber der Boersenabrechnung     
079800* fuehrte; ROUNDED verwendet nun dieselbe kaufmaennische Regel wie        
079900* die Abrechnungssysteme der Boerse.                                      
080000******************************************************************        
080100 E100-FORMAT-ORE SECTION.                                                 
080200 E100-00.                                                                 
080300*    ---> SEK/kWh in Oere (1 SEK = 100 Oere) umrechnen; ROUNDED           
080400*         sorgt fuer kaufmaennische Rundung auf die zwei Dezimal-         
080500*         stellen des Ausgabefeldes P-ORE-OUTPUT                          
080600     COMPUTE P-ORE-OUTPUT ROUNDED = P-ORE-INPUT * 100                     
080700     .                                                                    
080800 E100-99.                                                                 
080900     EXIT.                                                                
081000                                                                          
081100******************************************************************        
081200* Stundenspanne "HH-HH" aufbauen; Stunde 23 ergibt "23-00", nicht         
081300* "23-24" (Auftrag C.01.00, Tagesuebergang Mitternacht). Der              
081400* Fachbereich wollte die Stundenanzeige am Kalendertag ausgerichtet       
081500* sehen, nicht an einer 0-24-Skala, da Folgetag-Berichte sonst mit        
081600* "24-25" verwirrend anschliessen wuerden.                                
081700******************************************************************        
081800 E200-FORMAT-HOURSPAN SECTION.                                            
081900 E200-00.                                                                 
082000*    ---> Startstunde unveraendert uebernehmen                            
082100     MOVE P-HOUR-IN TO W-HOUR-START                                       
082200*    ---> Sonderfall Stunde 23: Endstunde ist "00" des Folgetags,         
082300*         sonst einfach Startstunde + 1                                   
082400     IF  P-HOUR-IN = 23                                                   
082500         MOVE ZERO TO W-HOUR-END                                          
082600     ELSE                                                                 
082700         COMPUTE W-HOUR-END = P-HOUR-IN + 1                               
082800     END-IF                                                               
082900*    ---> fertige "HH-HH"-Anzeige ueber die REDEFINES-Sicht liefern       
083000     MOVE W-HOURSPAN-ALPHA TO P-HOURSPAN-OUT                              
083100     .                                                                    
083200 E200-99.                                                                 
083300     EXIT.                                                                
083400                                                                          
083500******************************************************************        
083600* Bekannte Einschraenkungen (Stand letzte Aenderung siehe Kopf):          
083700*   - MAX-ELPRIS-EINTRAEGE = 48 setzt voraus, dass der Treiber nie        
083800*     mehr als Heute + Morgen (je 24h) uebergibt; eine dritte             
083900*     Tagesscheibe wuerde die EXTERNAL-Tabelle ueberlaufen lassen         
084000*   - "Not enough data" wird nur per DISPLAY gemeldet, nicht ueber        
084100*     LINK-RC an den Treiber zurueckgegeben (siehe D300-00/B090-ENDE)     
084200*   - CLASS ALPHNUM ist definiert, wird derzeit von keiner Section        
084300*     mehr benutzt (Pruefung erfolgt inzwischen im Treiber SPPDRV0O)      
084400*   - die schwedischen Berichtstexte sind fest verdrahtet; eine           
084500*     zweisprachige Ausgabe ist nicht vorgesehen (kein NON-GOAL laut      
084600*     Fachbereich, aber bislang nie angefragt)                            
084700*   - D100-PRINT-SORTED durchsucht bei jedem Aufruf von D110 erneut       
084800*     die volle Satzmenge (Selection-Sort statt Tabellen-SORT); bei       
084900*     48 Eintraegen unkritisch, bei einer kuenftigen Erweiterung der      
085000*     Marktzonen-Anzahl gegebenenfalls neu bewerten                       
085100*   - SW-USED-SW wird nur innerhalb eines Modulaufrufs ausgewertet;       
085200*     zwischen zwei Aufrufen (neuer CALL aus SPPDRV0O) beginnt die        
085300*     Markierung durch C000-INIT wieder bei "N" fuer alle Eintraege       
085400*                                                                         
085500* Pruefprotokoll (letzter Regressionslauf vor Freigabe C.02.01):          
085600*   - Zonen SE1..SE4 je einmal mit --sorted, --charging 4H/6H/8H          
085700*     und Kombination beider Schalter durchgespielt                       
085800*   - Sonderfall HEUTE-ANZ = ZERO (Testdatei ohne Heute-Saetze)           
085900*   - Sonderfall LINK-CHARGING-HOURS groesser als ELPRIS-ANZ              
086000*   - Tagesuebergang 23-00 an einem Sommerzeit- und einem Winterzeit-     
086100*     Stichtag jeweils gegengeprueft                                      
086200*   - Auffaelligkeiten: keine; Freigabe durch Fachbereich erteilt         
086300******************************************************************        
086400* Pflegehinweis (gilt fuer beide EXTERNAL-Programme): wer ein neues       
086500* Feld an ELPRIS-EINTRAG, LINK-HDR oder LINK-DATA anhaengt, haengt es     
086600* stets ans ENDE der jeweiligen Gruppe an und verkuerzt den zuge-         
086700* hoerigen FILLER entsprechend -- niemals mitten in eine bestehende       
086800* Gruppe einfuegen, sonst verschieben sich alle nachfolgenden Offsets     
086900* zwischen SPPDRV0O und SSFSPP0M gegeneinander.                           
087000******************************************************************        
087100* ENDE Source-Programm                                                    
087200******************************************************************        
